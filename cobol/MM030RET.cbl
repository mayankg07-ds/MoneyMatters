000100******************************************************************
000200* Author: SANDEEP PRAJAPATI
000300* Date: 21-05-1988
000400* Purpose: RETIREMENT CORPUS PLANNER. COMPUTES THE INFLATED
000500*        : RETIREMENT EXPENSE, THE REQUIRED CORPUS, THE SHORTFALL
000600*        : AGAINST THE EXISTING CORPUS AND THE REVERSE-SIP NEEDED
000700*        : TO CLOSE IT, THEN PROJECTS THE CORPUS YEAR BY YEAR
000800*        : THROUGH BOTH THE ACCUMULATION AND DRAWDOWN PHASES.
000900* Tectonics: COBC
001000******************************************************************
001100*-----------------------------------------------------------------
001200 IDENTIFICATION DIVISION.
001300*-----------------------------------------------------------------
001400 PROGRAM-ID. MM030RET.
001500 AUTHOR. SANDEEP PRAJAPATI.
001600 INSTALLATION. INVENUTRE GROWTH AND SECURITIES - BATCH SYSTEMS.
001700 DATE-WRITTEN. 05-21-1988.
001800 DATE-COMPILED.
001900 SECURITY. UNCLASSIFIED - BATCH FINANCIAL CALCULATION.
002000*-----------------------------------------------------------------
002100* CHANGE LOG
002200*-----------------------------------------------------------------
002300* 05-21-1988  SRP  CR1004  ORIGINAL CORPUS/SHORTFALL RUN, NO
002400*                          PROJECTION ROWS.
002500* 06-15-1988  SRP  CR1021  ADDED PRE- AND POST-RETIREMENT YEAR
002600*                          PROJECTION ROWS.
002700* 02-08-1999  SRP  Y2K     AGE AND YEAR-NUM FIELDS ARE COUNTS,
002800*                          NOT CALENDAR DATES - Y2K REVIEW PASSED.
002900* 09-21-1988  SRP  CR1031  REVERSE-SIP NOW CALLS MM000FM'S
003000*                          ANNUITY-FUTURE-VALUE ROUTINE WITH A
003100*                          UNIT PAYMENT INSTEAD OF RE-DERIVING
003200*                          THE FACTOR LOCALLY.
003300* 07-08-2013  SRP  CR1054  REJECT RETIREMENT-AGE<=CURRENT-AGE OR
003400*                          LIFE-EXPECTANCY<RETIREMENT-AGE BEFORE
003500*                          ANY ROW IS WRITTEN, PER AUDIT AR-2013-19.
003600* 11-09-2022  SRP  CR1078  POST-RETIREMENT WITHDRAWAL HELD FLAT
003700*                          ACROSS THE DRAWDOWN YEARS - CONFIRMED
003800*                          THIS IS INTENTIONAL, NOT A DEFECT.
003900*-----------------------------------------------------------------
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT RETIREMENT-INPUT ASSIGN TO RETIN
004650         ORGANIZATION IS LINE SEQUENTIAL
004700         ACCESS IS SEQUENTIAL
004800         FILE STATUS IS WS-RETIN-STATUS.
004900*
005000     SELECT RETIREMENT-PROJ-OUT ASSIGN TO RETPOUT
005050         ORGANIZATION IS LINE SEQUENTIAL
005100         ACCESS IS SEQUENTIAL
005200         FILE STATUS IS WS-RETPOUT-STATUS.
005300*-----------------------------------------------------------------
005400 DATA DIVISION.
005500*-----------------------------------------------------------------
005600 FILE SECTION.
005700*
005800 FD  RETIREMENT-INPUT RECORDING MODE F.
005900 01  RETIREMENT-INPUT-REC.
006000     05  IN-CURRENT-AGE            PIC 9(03).
006100     05  IN-RETIREMENT-AGE         PIC 9(03).
006200     05  IN-LIFE-EXPECTANCY        PIC 9(03).
006300     05  IN-CURRENT-MTHLY-EXPENSE  PIC S9(13)V99.
006400     05  IN-EXPECTED-INFLATION-PCT PIC S9(3)V99.
006500     05  IN-RETURN-PRE-RET-PCT     PIC S9(3)V99.
006600     05  IN-RETURN-POST-RET-PCT    PIC S9(3)V99.
006700     05  IN-EXISTING-CORPUS        PIC S9(15)V99.
006800     05  FILLER                    PIC X(10).
006900*
007000 FD  RETIREMENT-PROJ-OUT RECORDING MODE F.
007100 01  RETIREMENT-PROJ-OUT-REC.
007200     05  OP-ROW-TYPE               PIC X(01).
007300         88  OP-ROW-IS-PRE-RET             VALUE 'P'.
007400         88  OP-ROW-IS-POST-RET            VALUE 'Q'.
007500         88  OP-ROW-IS-SUMMARY             VALUE 'S'.
007600     05  OP-YEAR-NUM               PIC 9(02).
007700     05  OP-AGE                    PIC 9(03).
007800     05  OP-CORPUS-AT-START        PIC S9(15)V99.
007900     05  OP-SIP-CONTRIBUTION       PIC S9(13)V99.
008000     05  OP-WITHDRAWAL-AMOUNT      PIC S9(13)V99.
008100     05  OP-INVESTMENT-RETURN      PIC S9(15)V99.
008200     05  OP-CORPUS-AT-END          PIC S9(15)V99.
008300     05  OP-INFLATED-MTHLY-EXPENSE PIC S9(13)V99.
008400     05  OP-INFLATED-ANNL-EXPENSE  PIC S9(15)V99.
008500     05  OP-REQUIRED-CORPUS        PIC S9(15)V99.
008600     05  OP-PROJ-EXISTING-CORPUS   PIC S9(15)V99.
008700     05  OP-CORPUS-SHORTFALL       PIC S9(15)V99.
008800     05  OP-RECOMMENDED-MTHLY-SIP  PIC S9(13)V99.
008900     05  OP-TOTAL-SIP-INVESTMENT   PIC S9(15)V99.
009000     05  OP-YEARS-TO-RETIREMENT    PIC 9(03).
009100     05  OP-YEARS-IN-RETIREMENT    PIC 9(03).
009200     05  FILLER                    PIC X(10).
009300*-----------------------------------------------------------------
009400 WORKING-STORAGE SECTION.
009500*
009600 01  WS-FILE-STATUSES.
009700     05  WS-RETIN-STATUS           PIC X(02) VALUE SPACES.
009800     05  WS-RETPOUT-STATUS         PIC X(02) VALUE SPACES.
009900*
010000 01  SWITCHES.
010100     05  RET-REJECT-SWITCH         PIC X VALUE 'N'.
010200         88  RET-INPUT-REJECTED            VALUE 'Y'.
010300*
010400 01  RET-PHASE-FIELDS.
010500     05  WS-YEARS-TO-RETIREMENT    PIC 9(03) COMP.
010600     05  WS-YEARS-IN-RETIREMENT    PIC 9(03) COMP.
010700     05  WS-MONTHS-IN-RETIREMENT   PIC 9(05) COMP.
010800*    WHOLE-MONTH VIEW OF THE RETIREMENT-PHASE MONTH COUNT - FOR
010900*    A QUICK LOOK IN AN ABEND DUMP.
011100     05  WS-MONTHS-IN-RETIREMENT-X REDEFINES
011200         WS-MONTHS-IN-RETIREMENT  PIC 9(05) COMP.
011300*
011400 01  RET-CALC-FIELDS.
011500     05  WS-INFLATED-MTHLY-EXPENSE PIC S9(13)V99.
011600     05  WS-INFLATED-ANNL-EXPENSE  PIC S9(15)V99.
011700     05  WS-REQUIRED-CORPUS        PIC S9(15)V99.
011800     05  WS-PROJ-EXISTING-CORPUS   PIC S9(15)V99.
011900     05  WS-CORPUS-SHORTFALL       PIC S9(15)V99.
012000     05  WS-UNIT-ANNUITY-FACTOR    PIC S9(15)V99.
012100     05  WS-RECOMMENDED-MTHLY-SIP  PIC S9(13)V99.
012200     05  WS-TOTAL-SIP-INVESTMENT   PIC S9(15)V99.
012300*    WHOLE-RUPEE VIEW OF THE REQUIRED CORPUS - FOR A QUICK LOOK
012400*    IN AN ABEND DUMP.
012500     05  WS-REQUIRED-CORPUS-X REDEFINES WS-REQUIRED-CORPUS
012600                                  PIC S9(17).
012700*
012800 01  RET-LOOP-FIELDS.
012900     05  WS-YEAR-NUM               PIC 9(03) COMP.
013000     05  WS-AGE                    PIC 9(03) COMP.
013100     05  WS-CORPUS-AT-START        PIC S9(15)V99.
013200     05  WS-ANNUAL-SIP             PIC S9(15)V99.
013300     05  WS-ANNUAL-WITHDRAWAL      PIC S9(15)V99.
013400     05  WS-YEAR-RETURN            PIC S9(15)V99.
013500     05  WS-CORPUS-AT-END          PIC S9(15)V99.
013510*    WHOLE-RUPEE VIEW OF THE CLOSING CORPUS FOR THE YEAR LOOP -
013520*    FOR A QUICK LOOK IN AN ABEND DUMP.
013530     05  WS-CORPUS-AT-END-X REDEFINES WS-CORPUS-AT-END
013540                                  PIC S9(17).
013600*
013700 COPY MMCPY01.
013800*-----------------------------------------------------------------
013900 PROCEDURE DIVISION.
014000*-----------------------------------------------------------------
014100 000-RET-MAIN.
014200*
014300     PERFORM 100-OPEN-FILES.
014400     PERFORM 110-READ-INPUT.
014500     PERFORM 120-VALIDATE-INPUT.
014600*
014700     IF NOT RET-INPUT-REJECTED
014800         PERFORM 200-COMPUTE-PHASE-AMOUNTS
014900         PERFORM 210-INFLATE-EXPENSE
015000         PERFORM 220-COMPUTE-REQUIRED-CORPUS
015100         PERFORM 230-PROJECT-EXISTING-CORPUS
015200         PERFORM 240-COMPUTE-SHORTFALL-AND-SIP
015300         PERFORM 300-PRE-RETIREMENT-LOOP
015400             VARYING WS-YEAR-NUM FROM 1 BY 1
015500             UNTIL WS-YEAR-NUM > WS-YEARS-TO-RETIREMENT
015600         PERFORM 400-POST-RETIREMENT-LOOP
015700             VARYING WS-YEAR-NUM FROM 1 BY 1
015800             UNTIL WS-YEAR-NUM > WS-YEARS-IN-RETIREMENT
015900     END-IF.
016000*
016100     PERFORM 500-WRITE-SUMMARY.
016200     PERFORM 900-CLOSE-FILES.
016300     STOP RUN.
016400*
016500 100-OPEN-FILES.
016600*
016700     OPEN INPUT RETIREMENT-INPUT.
016800     OPEN OUTPUT RETIREMENT-PROJ-OUT.
016900*
017000 110-READ-INPUT.
017100*
017200     READ RETIREMENT-INPUT
017300         AT END MOVE 'Y' TO RET-REJECT-SWITCH.
017400*
017500*-----------------------------------------------------------------
017600* 120-VALIDATE-INPUT -- RULE 15: RETIREMENT ELIGIBILITY.
017700*-----------------------------------------------------------------
017800 120-VALIDATE-INPUT.
017900*
018000     IF IN-RETIREMENT-AGE NOT > IN-CURRENT-AGE
018100         OR IN-LIFE-EXPECTANCY < IN-RETIREMENT-AGE
018200         MOVE 'Y' TO RET-REJECT-SWITCH
018300     END-IF.
018400*
018500*-----------------------------------------------------------------
018600* 200-COMPUTE-PHASE-AMOUNTS -- RULE 2.
018700*-----------------------------------------------------------------
018800 200-COMPUTE-PHASE-AMOUNTS.
018900*
019000     COMPUTE WS-YEARS-TO-RETIREMENT =
019100         IN-RETIREMENT-AGE - IN-CURRENT-AGE.
019200     COMPUTE WS-YEARS-IN-RETIREMENT =
019300         IN-LIFE-EXPECTANCY - IN-RETIREMENT-AGE.
019400     COMPUTE WS-MONTHS-IN-RETIREMENT =
019500         WS-YEARS-IN-RETIREMENT * 12.
019600*
019700*-----------------------------------------------------------------
019800* 210-INFLATE-EXPENSE -- RULE 3/7: INFLATION-ADJUST.
019900*-----------------------------------------------------------------
020000 210-INFLATE-EXPENSE.
020100*
020200     MOVE 'IA'                      TO FM-FUNCTION-CODE.
020300     MOVE IN-CURRENT-MTHLY-EXPENSE  TO FM-AMOUNT-IN.
020400     MOVE IN-EXPECTED-INFLATION-PCT TO FM-RATE-PCT-IN.
020500     MOVE WS-YEARS-TO-RETIREMENT    TO FM-PERIODS-YEARS-IN.
020600     CALL 'MM000FM' USING FM-WORK-AREA.
020700     MOVE FM-RESULT-AMT TO WS-INFLATED-MTHLY-EXPENSE.
020800     COMPUTE WS-INFLATED-ANNL-EXPENSE =
020900         WS-INFLATED-MTHLY-EXPENSE * 12.
021000*
021100*-----------------------------------------------------------------
021200* 220-COMPUTE-REQUIRED-CORPUS -- RULE 4/8: PV OF AN ANNUITY.
021300*-----------------------------------------------------------------
021400 220-COMPUTE-REQUIRED-CORPUS.
021500*
021600     IF WS-YEARS-IN-RETIREMENT NOT > ZERO
021700         MOVE ZERO TO WS-REQUIRED-CORPUS
021800     ELSE
021900         MOVE 'PA'                     TO FM-FUNCTION-CODE
022000         MOVE WS-INFLATED-MTHLY-EXPENSE TO FM-AMOUNT-IN
022100         MOVE IN-RETURN-POST-RET-PCT    TO FM-RATE-PCT-IN
022200         MOVE WS-MONTHS-IN-RETIREMENT   TO FM-PERIODS-MONTHS-IN
022300         CALL 'MM000FM' USING FM-WORK-AREA
022400         MOVE FM-RESULT-AMT TO WS-REQUIRED-CORPUS
022500     END-IF.
022600*
022700*-----------------------------------------------------------------
022800* 230-PROJECT-EXISTING-CORPUS -- RULE 4/5: FUTURE VALUE.
022900*-----------------------------------------------------------------
023000 230-PROJECT-EXISTING-CORPUS.
023100*
023200     MOVE 'FV'                   TO FM-FUNCTION-CODE.
023300     MOVE IN-EXISTING-CORPUS     TO FM-AMOUNT-IN.
023400     MOVE IN-RETURN-PRE-RET-PCT  TO FM-RATE-PCT-IN.
023500     MOVE WS-YEARS-TO-RETIREMENT TO FM-PERIODS-YEARS-IN.
023600     CALL 'MM000FM' USING FM-WORK-AREA.
023700     MOVE FM-RESULT-AMT TO WS-PROJ-EXISTING-CORPUS.
023800*
023900*-----------------------------------------------------------------
024000* 240-COMPUTE-SHORTFALL-AND-SIP -- RULE 6/16: REVERSE SIP VIA A
024100*                                  UNIT ANNUITY FACTOR FROM
024200*                                  MM000FM'S ANNUITY-FUTURE-VALUE.
024300*-----------------------------------------------------------------
024400 240-COMPUTE-SHORTFALL-AND-SIP.
024500*
024600     COMPUTE WS-CORPUS-SHORTFALL =
024700         WS-REQUIRED-CORPUS - WS-PROJ-EXISTING-CORPUS.
024800     IF WS-CORPUS-SHORTFALL < ZERO
024900         MOVE ZERO TO WS-CORPUS-SHORTFALL
025000     END-IF.
025100*
025200     IF WS-CORPUS-SHORTFALL > ZERO AND WS-YEARS-TO-RETIREMENT > 0
025300         MOVE 'AF'                   TO FM-FUNCTION-CODE
025400         MOVE 1                      TO FM-AMOUNT-IN
025500         MOVE IN-RETURN-PRE-RET-PCT  TO FM-RATE-PCT-IN
025600         COMPUTE FM-PERIODS-MONTHS-IN =
025700             WS-YEARS-TO-RETIREMENT * 12
025800         CALL 'MM000FM' USING FM-WORK-AREA
025900         MOVE FM-RESULT-AMT TO WS-UNIT-ANNUITY-FACTOR
026000         COMPUTE WS-RECOMMENDED-MTHLY-SIP ROUNDED =
026100             WS-CORPUS-SHORTFALL / WS-UNIT-ANNUITY-FACTOR
026200         COMPUTE WS-TOTAL-SIP-INVESTMENT =
026300             WS-RECOMMENDED-MTHLY-SIP * WS-YEARS-TO-RETIREMENT
026400                 * 12
026500     ELSE
026600         MOVE ZERO TO WS-RECOMMENDED-MTHLY-SIP
026700         MOVE ZERO TO WS-TOTAL-SIP-INVESTMENT
026800     END-IF.
026900*
027000*-----------------------------------------------------------------
027100* 300-PRE-RETIREMENT-LOOP -- RULE 17. FIRST YEAR STARTS FROM THE
027200*                            EXISTING CORPUS, NOT FROM ZERO.
027300*-----------------------------------------------------------------
027400 300-PRE-RETIREMENT-LOOP.
027500*
027600     IF WS-YEAR-NUM = 1
027700         MOVE IN-EXISTING-CORPUS TO WS-CORPUS-AT-START
027800     END-IF.
027900*
028000     COMPUTE WS-AGE = IN-CURRENT-AGE + WS-YEAR-NUM.
028100     COMPUTE WS-ANNUAL-SIP = WS-RECOMMENDED-MTHLY-SIP * 12.
028200     COMPUTE WS-YEAR-RETURN ROUNDED =
028300         WS-CORPUS-AT-START * IN-RETURN-PRE-RET-PCT / 100.
028400     COMPUTE WS-CORPUS-AT-END =
028500         WS-CORPUS-AT-START + WS-ANNUAL-SIP + WS-YEAR-RETURN.
028600*
028700     MOVE ZERO TO WS-ANNUAL-WITHDRAWAL.
028800     PERFORM 310-WRITE-PRE-RET-ROW.
028900*
029000     MOVE WS-CORPUS-AT-END TO WS-CORPUS-AT-START.
029100*
029200 310-WRITE-PRE-RET-ROW.
029300*
029400     MOVE 'P'                   TO OP-ROW-TYPE.
029500     MOVE WS-YEAR-NUM           TO OP-YEAR-NUM.
029600     MOVE WS-AGE                TO OP-AGE.
029700     MOVE WS-CORPUS-AT-START    TO OP-CORPUS-AT-START.
029800     MOVE WS-ANNUAL-SIP         TO OP-SIP-CONTRIBUTION.
029900     MOVE WS-ANNUAL-WITHDRAWAL  TO OP-WITHDRAWAL-AMOUNT.
030000     MOVE WS-YEAR-RETURN        TO OP-INVESTMENT-RETURN.
030100     MOVE WS-CORPUS-AT-END      TO OP-CORPUS-AT-END.
030200     PERFORM 800-ZERO-SUMMARY-FIELDS.
030300     WRITE RETIREMENT-PROJ-OUT-REC.
030400*
030500*-----------------------------------------------------------------
030600* 400-POST-RETIREMENT-LOOP -- RULE 18. FIRST YEAR STARTS FROM THE
030700*                             REQUIRED CORPUS; WITHDRAWAL IS HELD
030800*                             FLAT ACROSS ALL DRAWDOWN YEARS.
030900*-----------------------------------------------------------------
031000 400-POST-RETIREMENT-LOOP.
031100*
031200     IF WS-YEAR-NUM = 1
031300         MOVE WS-REQUIRED-CORPUS TO WS-CORPUS-AT-START
031400     END-IF.
031500*
031600     COMPUTE WS-AGE = IN-RETIREMENT-AGE + WS-YEAR-NUM.
031700     MOVE WS-INFLATED-ANNL-EXPENSE TO WS-ANNUAL-WITHDRAWAL.
031800     COMPUTE WS-YEAR-RETURN ROUNDED =
031900         WS-CORPUS-AT-START * IN-RETURN-POST-RET-PCT / 100.
032000     COMPUTE WS-CORPUS-AT-END =
032100         WS-CORPUS-AT-START + WS-YEAR-RETURN
032200             - WS-ANNUAL-WITHDRAWAL.
032300     IF WS-CORPUS-AT-END < ZERO
032400         MOVE ZERO TO WS-CORPUS-AT-END
032500     END-IF.
032600*
032700     MOVE ZERO TO WS-ANNUAL-SIP.
032800     PERFORM 410-WRITE-POST-RET-ROW.
032900*
033000     MOVE WS-CORPUS-AT-END TO WS-CORPUS-AT-START.
033100*
033200 410-WRITE-POST-RET-ROW.
033300*
033400     MOVE 'Q'                   TO OP-ROW-TYPE.
033500     MOVE WS-YEAR-NUM           TO OP-YEAR-NUM.
033600     MOVE WS-AGE                TO OP-AGE.
033700     MOVE WS-CORPUS-AT-START    TO OP-CORPUS-AT-START.
033800     MOVE WS-ANNUAL-SIP         TO OP-SIP-CONTRIBUTION.
033900     MOVE WS-ANNUAL-WITHDRAWAL  TO OP-WITHDRAWAL-AMOUNT.
034000     MOVE WS-YEAR-RETURN        TO OP-INVESTMENT-RETURN.
034100     MOVE WS-CORPUS-AT-END      TO OP-CORPUS-AT-END.
034200     PERFORM 800-ZERO-SUMMARY-FIELDS.
034300     WRITE RETIREMENT-PROJ-OUT-REC.
034400*
034500 800-ZERO-SUMMARY-FIELDS.
034600*
034700     MOVE ZERO TO OP-INFLATED-MTHLY-EXPENSE
034800                  OP-INFLATED-ANNL-EXPENSE
034900                  OP-REQUIRED-CORPUS
035000                  OP-PROJ-EXISTING-CORPUS
035100                  OP-CORPUS-SHORTFALL
035200                  OP-RECOMMENDED-MTHLY-SIP
035300                  OP-TOTAL-SIP-INVESTMENT
035400                  OP-YEARS-TO-RETIREMENT
035500                  OP-YEARS-IN-RETIREMENT.
035600*
035700*-----------------------------------------------------------------
035800* 500-WRITE-SUMMARY -- LAST LINE OF RETIREMENT-PROJ-OUT. ALL-ZERO
035900*                      WHEN THE ELIGIBILITY CHECK (RULE 15)
036000*                      REJECTED THE INPUT.
036100*-----------------------------------------------------------------
036200 500-WRITE-SUMMARY.
036300*
036400     MOVE 'S'                    TO OP-ROW-TYPE.
036500     MOVE ZERO                   TO OP-YEAR-NUM
036600                                     OP-AGE
036700                                     OP-CORPUS-AT-START
036800                                     OP-SIP-CONTRIBUTION
036900                                     OP-WITHDRAWAL-AMOUNT
037000                                     OP-INVESTMENT-RETURN
037100                                     OP-CORPUS-AT-END.
037200     MOVE WS-INFLATED-MTHLY-EXPENSE TO OP-INFLATED-MTHLY-EXPENSE.
037300     MOVE WS-INFLATED-ANNL-EXPENSE  TO OP-INFLATED-ANNL-EXPENSE.
037400     MOVE WS-REQUIRED-CORPUS        TO OP-REQUIRED-CORPUS.
037500     MOVE WS-PROJ-EXISTING-CORPUS   TO OP-PROJ-EXISTING-CORPUS.
037600     MOVE WS-CORPUS-SHORTFALL       TO OP-CORPUS-SHORTFALL.
037700     MOVE WS-RECOMMENDED-MTHLY-SIP  TO OP-RECOMMENDED-MTHLY-SIP.
037800     MOVE WS-TOTAL-SIP-INVESTMENT   TO OP-TOTAL-SIP-INVESTMENT.
037900     MOVE WS-YEARS-TO-RETIREMENT    TO OP-YEARS-TO-RETIREMENT.
038000     MOVE WS-YEARS-IN-RETIREMENT    TO OP-YEARS-IN-RETIREMENT.
038100     WRITE RETIREMENT-PROJ-OUT-REC.
038200*
038300 900-CLOSE-FILES.
038400*
038500     CLOSE RETIREMENT-INPUT.
038600     CLOSE RETIREMENT-PROJ-OUT.
038700*
038800 END PROGRAM MM030RET.
