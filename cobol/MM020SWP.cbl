000100******************************************************************
000200* Author: SANDEEP PRAJAPATI
000300* Date: 18-05-1988
000400* Purpose: SYSTEMATIC WITHDRAWAL PLAN (SWP) SUSTAINABILITY RUN.
000500*        : GENERATES A MONTH-BY-MONTH CORPUS DRAWDOWN, ROLLS IT
000600*        : UP INTO YEARLY CONTROL-BREAK ROWS, AND SCORES THE
000700*        : PLAN WITH A 1-5 SUSTAINABILITY CODE.
000800* Tectonics: COBC
000900******************************************************************
001000*-----------------------------------------------------------------
001100 IDENTIFICATION DIVISION.
001200*-----------------------------------------------------------------
001300 PROGRAM-ID. MM020SWP.
001400 AUTHOR. SANDEEP PRAJAPATI.
001500 INSTALLATION. INVENUTRE GROWTH AND SECURITIES - BATCH SYSTEMS.
001600 DATE-WRITTEN. 05-18-1988.
001700 DATE-COMPILED.
001800 SECURITY. UNCLASSIFIED - BATCH FINANCIAL CALCULATION.
001900*-----------------------------------------------------------------
002000* CHANGE LOG
002100*-----------------------------------------------------------------
002200* 05-18-1988  SRP  CR1003  ORIGINAL SWP DRAWDOWN RUN.
002300* 06-11-1988  SRP  CR1019  ADDED INFLATION ESCALATION OF THE
002400*                          MONTHLY WITHDRAWAL (RULE 10).
002500* 02-08-1999  SRP  Y2K     YEAR-NUM HERE IS (MONTH-1)/12+1, NOT A
002600*                          CALENDAR YEAR - Y2K REVIEW PASSED.
002700* 10-02-1988  SRP  CR1033  STOP GENERATING ROWS AS SOON AS THE
002800*                          OPENING BALANCE FALLS BELOW A RUPEE -
002900*                          PER AUDIT AR-1988-41, A PRIOR BUILD
003000*                          KEPT WRITING ZERO-BALANCE ROWS PAST
003100*                          THE CORPUS EXHAUSTION POINT.
003200* 03-15-2021  SRP  CR1059  ADDED THE 5-WAY SUSTAINABILITY CODE
003300*                          TO THE SUMMARY ROW IN PLACE OF THE
003400*                          OLD Y/N FLAG.
003500* 11-09-2022  SRP  CR1077  SAFE-WITHDRAWAL-RATE NOW CLAMPED TO
003600*                          3-6 PERCENT PER THE REVISED ADVISORY
003700*                          GUIDELINES.
003710* 03-14-2023  SRP  CR1089  SUMMARY ROW NOW FALLS BACK FINAL
003720*                          CORPUS TO THE STARTING CORPUS WHEN NO
003730*                          MONTH EVER GENERATED - A SUB-RUPEE
003740*                          OPENING BALANCE WAS LEAVING THE FIELD
003750*                          AT ITS UNSET ZERO ON THE OUTPUT FILE.
003800*-----------------------------------------------------------------
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT SWP-INPUT ASSIGN TO SWPIN
004550         ORGANIZATION IS LINE SEQUENTIAL
004600         ACCESS IS SEQUENTIAL
004700         FILE STATUS IS WS-SWPIN-STATUS.
004800*
004900     SELECT SWP-MONTHLY-OUT ASSIGN TO SWPMOUT
004950         ORGANIZATION IS LINE SEQUENTIAL
005000         ACCESS IS SEQUENTIAL
005100         FILE STATUS IS WS-SWPMOUT-STATUS.
005200*
005300     SELECT SWP-YEARLY-OUT ASSIGN TO SWPYOUT
005350         ORGANIZATION IS LINE SEQUENTIAL
005400         ACCESS IS SEQUENTIAL
005500         FILE STATUS IS WS-SWPYOUT-STATUS.
005600*-----------------------------------------------------------------
005700 DATA DIVISION.
005800*-----------------------------------------------------------------
005900 FILE SECTION.
006000*
006100 FD  SWP-INPUT RECORDING MODE F.
006200 01  SWP-INPUT-REC.
006300     05  IN-STARTING-CORPUS        PIC S9(15)V99.
006400     05  IN-MONTHLY-WITHDRAWAL     PIC S9(13)V99.
006500     05  IN-ANNUAL-RETURN-PCT      PIC S9(3)V99.
006600     05  IN-DURATION-YEARS         PIC 9(02).
006700     05  IN-INFLATION-PCT          PIC S9(3)V99.
006800     05  IN-INFLATION-ADJ-FLAG     PIC X(01).
006900     05  FILLER                    PIC X(10).
007000*
007100 FD  SWP-MONTHLY-OUT RECORDING MODE F.
007200 01  SWP-MONTHLY-OUT-REC.
007300     05  OM-MONTH-NUM              PIC 9(04).
007400     05  OM-YEAR-NUM               PIC 9(02).
007500     05  OM-OPENING-BALANCE        PIC S9(15)V99.
007600     05  OM-INVESTMENT-RETURN      PIC S9(13)V99.
007700     05  OM-WITHDRAWAL-AMOUNT      PIC S9(13)V99.
007800     05  OM-CLOSING-BALANCE        PIC S9(15)V99.
007900     05  OM-NET-CHANGE             PIC S9(13)V99.
008000     05  FILLER                    PIC X(10).
008100*
008200 FD  SWP-YEARLY-OUT RECORDING MODE F.
008300 01  SWP-YEARLY-OUT-REC.
008400     05  OY-ROW-TYPE               PIC X(01).
008500         88  OY-ROW-IS-DETAIL              VALUE 'D'.
008600         88  OY-ROW-IS-SUMMARY             VALUE 'S'.
008700     05  OY-YEAR-NUM               PIC 9(02).
008800     05  OY-STARTING-CORPUS        PIC S9(15)V99.
008900     05  OY-TOTAL-RETURNS          PIC S9(15)V99.
009000     05  OY-TOTAL-WITHDRAWALS      PIC S9(15)V99.
009100     05  OY-ENDING-CORPUS          PIC S9(15)V99.
009200     05  OY-AVG-MONTHLY-WITHDRWL   PIC S9(13)V99.
009300     05  OY-CORPUS-GROWING-FLAG    PIC X(01).
009400     05  OY-FINAL-CORPUS           PIC S9(15)V99.
009500     05  OY-TOTAL-WITHDRAWN        PIC S9(15)V99.
009600     05  OY-TOTAL-RETURNS-EARNED   PIC S9(15)V99.
009700     05  OY-EFFECTIVE-DURN-MONTHS  PIC 9(04).
009800     05  OY-IS-SUSTAINABLE-FLAG    PIC X(01).
009900     05  OY-WITHDRAWAL-RATE-PCT    PIC S9(3)V99.
010000     05  OY-SAFE-WDRL-RATE-PCT     PIC S9(3)V99.
010100     05  OY-SUSTAINABILITY-CODE    PIC 9(01).
010200     05  FILLER                    PIC X(10).
010300*-----------------------------------------------------------------
010400 WORKING-STORAGE SECTION.
010500*
010600 01  WS-FILE-STATUSES.
010700     05  WS-SWPIN-STATUS           PIC X(02) VALUE SPACES.
010800     05  WS-SWPMOUT-STATUS         PIC X(02) VALUE SPACES.
010900     05  WS-SWPYOUT-STATUS         PIC X(02) VALUE SPACES.
011000*
011100 01  SWITCHES.
011200     05  SWP-REJECT-SWITCH         PIC X VALUE 'N'.
011300         88  SWP-INPUT-REJECTED            VALUE 'Y'.
011400     05  SWP-MORE-MONTHS-SWITCH    PIC X VALUE 'Y'.
011500         88  SWP-NO-MORE-MONTHS            VALUE 'N'.
011600*
011700 01  SWP-PLAN-FIELDS.
011800     05  SWP-MONTHLY-RETURN-RATE   PIC S9(3)V9(10).
011900     05  SWP-INFLATION-FACTOR      PIC S9(3)V9(10) VALUE 1.
012000     05  SWP-REQUESTED-MONTHS      PIC 9(04) COMP.
012100*    WHOLE-MONTH INTEGER VIEW OF THE REQUESTED DURATION - FOR A
012200*    QUICK LOOK IN AN ABEND DUMP.
012300     05  SWP-REQUESTED-MONTHS-X REDEFINES SWP-REQUESTED-MONTHS
012400                                  PIC 9(04) COMP.
012500*
012600 01  SWP-MONTH-FIELDS.
012700     05  WS-MONTH-NUM              PIC 9(04) COMP.
012800     05  WS-YEAR-NUM               PIC 9(02) COMP.
012900     05  WS-OPENING-BALANCE        PIC S9(15)V99.
013000     05  WS-INVESTMENT-RETURN      PIC S9(13)V99.
013100     05  WS-CURRENT-WITHDRAWAL     PIC S9(13)V99.
013200     05  WS-ACTUAL-WITHDRAWAL      PIC S9(13)V99.
013300     05  WS-CLOSING-BALANCE        PIC S9(15)V99.
013400     05  WS-NET-CHANGE             PIC S9(13)V99.
013500*
013600 01  SWP-YEAR-ACCUM.
013700     05  YR-YEAR-NUM               PIC 9(02) COMP.
013800     05  YR-STARTING-CORPUS        PIC S9(15)V99.
013900     05  YR-TOTAL-RETURNS          PIC S9(15)V99 VALUE ZERO.
014000     05  YR-TOTAL-WITHDRAWALS      PIC S9(15)V99 VALUE ZERO.
014100     05  YR-ENDING-CORPUS          PIC S9(15)V99.
014200     05  YR-MONTHS-IN-GROUP        PIC 9(02) COMP VALUE ZERO.
014300     05  YR-AVG-MONTHLY-WDRL       PIC S9(13)V99.
014400*    WHOLE-RUPEE VIEW OF THE YEAR'S RETURNS TOTAL - FOR A QUICK
014500*    LOOK IN AN ABEND DUMP.
014600     05  YR-TOTAL-RETURNS-X REDEFINES YR-TOTAL-RETURNS
014700                                  PIC S9(17).
014800*
014900 01  SWP-RUN-TOTALS.
015000     05  RT-TOTAL-WITHDRAWN        PIC S9(15)V99 VALUE ZERO.
015100     05  RT-TOTAL-RETURNS-EARNED   PIC S9(15)V99 VALUE ZERO.
015200     05  RT-EFFECTIVE-MONTHS       PIC 9(04) COMP VALUE ZERO.
015300     05  RT-FINAL-CORPUS           PIC S9(15)V99.
015310*    WHOLE-RUPEE VIEW OF THE FINAL CORPUS - FOR A QUICK LOOK IN
015320*    AN ABEND DUMP.
015330     05  RT-FINAL-CORPUS-X REDEFINES RT-FINAL-CORPUS
015340                                  PIC S9(17).
015400     05  RT-IS-SUSTAINABLE-FLAG    PIC X(01) VALUE 'N'.
015500     05  RT-WITHDRAWAL-RATE-PCT    PIC S9(3)V99.
015600     05  RT-SAFE-WDRL-RATE-PCT     PIC S9(3)V99.
015700     05  RT-SUSTAINABILITY-CODE    PIC 9(01).
015800*
015900 COPY MMCPY01.
016000*-----------------------------------------------------------------
016100 PROCEDURE DIVISION.
016200*-----------------------------------------------------------------
016300 000-SWP-MAIN.
016400*
016500     PERFORM 100-OPEN-FILES.
016600     PERFORM 110-READ-INPUT.
016700     PERFORM 120-VALIDATE-INPUT.
016800*
016900     IF NOT SWP-INPUT-REJECTED
017000         PERFORM 200-INIT-PLAN
017100         PERFORM 210-GENERATE-MONTHS
017200             VARYING WS-MONTH-NUM FROM 1 BY 1
017300             UNTIL WS-MONTH-NUM > SWP-REQUESTED-MONTHS
017400                 OR SWP-NO-MORE-MONTHS
017500         PERFORM 400-CLOSE-LAST-YEAR-GROUP
017600         PERFORM 500-COMPUTE-SUMMARY
017700     END-IF.
017800*
017900     PERFORM 600-WRITE-SUMMARY-ROW.
018000     PERFORM 900-CLOSE-FILES.
018100     STOP RUN.
018200*
018300 100-OPEN-FILES.
018400*
018500     OPEN INPUT SWP-INPUT.
018600     OPEN OUTPUT SWP-MONTHLY-OUT.
018700     OPEN OUTPUT SWP-YEARLY-OUT.
018800*
018900 110-READ-INPUT.
019000*
019100     READ SWP-INPUT
019200         AT END MOVE 'Y' TO SWP-REJECT-SWITCH.
019300*
019400*-----------------------------------------------------------------
019500* 120-VALIDATE-INPUT -- REJECT A NON-POSITIVE CORPUS, WITHDRAWAL
019600*                       OR DURATION BEFORE ANY ROW IS GENERATED.
019700*-----------------------------------------------------------------
019800 120-VALIDATE-INPUT.
019900*
020000     IF IN-STARTING-CORPUS NOT > ZERO
020100         OR IN-MONTHLY-WITHDRAWAL NOT > ZERO
020200         OR IN-DURATION-YEARS NOT > ZERO
021000         MOVE 'Y' TO SWP-REJECT-SWITCH
021100     END-IF.
021200*
021300*-----------------------------------------------------------------
021400* 200-INIT-PLAN -- RULE 1: MONTHLY RATE AND INFLATION FACTOR.
021500*-----------------------------------------------------------------
021600 200-INIT-PLAN.
021700*
021800     COMPUTE SWP-MONTHLY-RETURN-RATE ROUNDED =
021900         (IN-ANNUAL-RETURN-PCT / 100) / 12.
022000     IF IN-INFLATION-ADJ-FLAG = 'Y'
022100         COMPUTE SWP-INFLATION-FACTOR ROUNDED =
022200             1 + ((IN-INFLATION-PCT / 100) / 12)
022300     ELSE
022400         MOVE 1 TO SWP-INFLATION-FACTOR
022500     END-IF.
022600     COMPUTE SWP-REQUESTED-MONTHS = IN-DURATION-YEARS * 12.
022700     MOVE IN-STARTING-CORPUS      TO WS-OPENING-BALANCE.
022800     MOVE IN-MONTHLY-WITHDRAWAL   TO WS-CURRENT-WITHDRAWAL.
022900     MOVE IN-STARTING-CORPUS      TO YR-STARTING-CORPUS.
023000     MOVE 1                       TO YR-YEAR-NUM.
023100*
023200*-----------------------------------------------------------------
023300* 210-GENERATE-MONTHS -- ONE PASS PER MONTH (RULE 10, 11). STOPS
023400*                        EARLY THE MOMENT THE CORPUS RUNS DRY.
023500*-----------------------------------------------------------------
023600 210-GENERATE-MONTHS.
023700*
023800     IF WS-OPENING-BALANCE < 1
023900         MOVE 'N' TO SWP-MORE-MONTHS-SWITCH
024000     ELSE
024100         COMPUTE WS-YEAR-NUM = ((WS-MONTH-NUM - 1) / 12) + 1
024200         IF WS-YEAR-NUM NOT = YR-YEAR-NUM
024300             PERFORM 300-ROLL-YEAR-GROUP
024400             MOVE WS-YEAR-NUM         TO YR-YEAR-NUM
024500             MOVE WS-OPENING-BALANCE  TO YR-STARTING-CORPUS
024600         END-IF
024700*
024800         COMPUTE WS-INVESTMENT-RETURN ROUNDED =
024900             WS-OPENING-BALANCE * SWP-MONTHLY-RETURN-RATE
025000         IF WS-MONTH-NUM > 1
025100             COMPUTE WS-CURRENT-WITHDRAWAL ROUNDED =
025200                 WS-CURRENT-WITHDRAWAL * SWP-INFLATION-FACTOR
025300         END-IF
025400         IF WS-CURRENT-WITHDRAWAL > WS-OPENING-BALANCE
025500             MOVE WS-OPENING-BALANCE TO WS-ACTUAL-WITHDRAWAL
025600         ELSE
025700             MOVE WS-CURRENT-WITHDRAWAL TO WS-ACTUAL-WITHDRAWAL
025800         END-IF
025900         COMPUTE WS-CLOSING-BALANCE =
026000             WS-OPENING-BALANCE + WS-INVESTMENT-RETURN
026100                 - WS-ACTUAL-WITHDRAWAL
026200         IF WS-CLOSING-BALANCE < ZERO
026300             MOVE ZERO TO WS-CLOSING-BALANCE
026400         END-IF
026500         COMPUTE WS-NET-CHANGE =
026600             WS-INVESTMENT-RETURN - WS-ACTUAL-WITHDRAWAL
026700*
026800         PERFORM 310-WRITE-MONTHLY-ROW
026900         PERFORM 320-ACCUM-YEAR-GROUP
027000*
027100         ADD WS-ACTUAL-WITHDRAWAL   TO RT-TOTAL-WITHDRAWN
027200         ADD WS-INVESTMENT-RETURN   TO RT-TOTAL-RETURNS-EARNED
027300         ADD 1                      TO RT-EFFECTIVE-MONTHS
027400         MOVE WS-CLOSING-BALANCE    TO RT-FINAL-CORPUS
027500*
027600         IF WS-CLOSING-BALANCE < 1
027700             MOVE 'N' TO SWP-MORE-MONTHS-SWITCH
027800         ELSE
027900             MOVE WS-CLOSING-BALANCE TO WS-OPENING-BALANCE
028000         END-IF
028100     END-IF.
028200*
028300 300-ROLL-YEAR-GROUP.
028400*
028500     PERFORM 330-WRITE-YEARLY-DETAIL-ROW.
028600*
028700 310-WRITE-MONTHLY-ROW.
028800*
028900     MOVE WS-MONTH-NUM         TO OM-MONTH-NUM.
029000     MOVE WS-YEAR-NUM          TO OM-YEAR-NUM.
029100     MOVE WS-OPENING-BALANCE   TO OM-OPENING-BALANCE.
029200     MOVE WS-INVESTMENT-RETURN TO OM-INVESTMENT-RETURN.
029300     MOVE WS-ACTUAL-WITHDRAWAL TO OM-WITHDRAWAL-AMOUNT.
029400     MOVE WS-CLOSING-BALANCE   TO OM-CLOSING-BALANCE.
029500     MOVE WS-NET-CHANGE        TO OM-NET-CHANGE.
029600     WRITE SWP-MONTHLY-OUT-REC.
029700*
029800 320-ACCUM-YEAR-GROUP.
029900*
030000     ADD WS-INVESTMENT-RETURN   TO YR-TOTAL-RETURNS.
030100     ADD WS-ACTUAL-WITHDRAWAL   TO YR-TOTAL-WITHDRAWALS.
030200     ADD 1                      TO YR-MONTHS-IN-GROUP.
030300     MOVE WS-CLOSING-BALANCE    TO YR-ENDING-CORPUS.
030400*
030500*-----------------------------------------------------------------
030600* 330-WRITE-YEARLY-DETAIL-ROW -- CONTROL-BREAK ROW FOR THE YEAR
030700*                                GROUP JUST CLOSED. WRITE ONE
030800*                                SUMMARY ROW PER YEAR.
030900*-----------------------------------------------------------------
031000 330-WRITE-YEARLY-DETAIL-ROW.
031100*
031200     COMPUTE YR-AVG-MONTHLY-WDRL ROUNDED =
031300         YR-TOTAL-WITHDRAWALS / YR-MONTHS-IN-GROUP.
031400*
031500     MOVE 'D'                  TO OY-ROW-TYPE.
031600     MOVE YR-YEAR-NUM          TO OY-YEAR-NUM.
031700     MOVE YR-STARTING-CORPUS   TO OY-STARTING-CORPUS.
031800     MOVE YR-TOTAL-RETURNS     TO OY-TOTAL-RETURNS.
031900     MOVE YR-TOTAL-WITHDRAWALS TO OY-TOTAL-WITHDRAWALS.
032000     MOVE YR-ENDING-CORPUS     TO OY-ENDING-CORPUS.
032100     MOVE YR-AVG-MONTHLY-WDRL  TO OY-AVG-MONTHLY-WITHDRWL.
032200     IF YR-ENDING-CORPUS > YR-STARTING-CORPUS
032300         MOVE 'Y' TO OY-CORPUS-GROWING-FLAG
032400     ELSE
032500         MOVE 'N' TO OY-CORPUS-GROWING-FLAG
032600     END-IF.
032700     MOVE ZERO TO OY-FINAL-CORPUS
032800                  OY-TOTAL-WITHDRAWN
032900                  OY-TOTAL-RETURNS-EARNED
033000                  OY-EFFECTIVE-DURN-MONTHS
033100                  OY-WITHDRAWAL-RATE-PCT
033200                  OY-SAFE-WDRL-RATE-PCT.
033300     MOVE SPACE TO OY-IS-SUSTAINABLE-FLAG.
033400     MOVE ZERO  TO OY-SUSTAINABILITY-CODE.
033500     WRITE SWP-YEARLY-OUT-REC.
033600*
033700     MOVE ZERO TO YR-TOTAL-RETURNS YR-TOTAL-WITHDRAWALS.
033800     MOVE ZERO TO YR-MONTHS-IN-GROUP.
033900*
034000*-----------------------------------------------------------------
034100* 400-CLOSE-LAST-YEAR-GROUP -- FLUSH THE FINAL PARTIAL OR FULL
034200*                              YEAR GROUP AFTER THE LAST MONTH.
034300*-----------------------------------------------------------------
034400 400-CLOSE-LAST-YEAR-GROUP.
034500*
034600     IF YR-MONTHS-IN-GROUP > ZERO
034700         PERFORM 330-WRITE-YEARLY-DETAIL-ROW
034800     END-IF.
034900*
035000*-----------------------------------------------------------------
035100* 500-COMPUTE-SUMMARY -- RULES 12, 13, 14.
035150*                        CR1089 - WHEN THE VERY FIRST MONTH NEVER
035160*                        RUNS (OPENING BALANCE BELOW A RUPEE),
035170*                        210-GENERATE-MONTHS LEAVES RT-FINAL-CORPUS
035180*                        AT ITS UNSET ZERO. FALL BACK TO THE
035190*                        STARTING CORPUS SO THE SUMMARY ROW STILL
035195*                        SHOWS THE ACCOUNT'S TRUE CLOSING BALANCE.
035200*-----------------------------------------------------------------
035300 500-COMPUTE-SUMMARY.
035400*
035410     IF RT-EFFECTIVE-MONTHS = ZERO
035420         MOVE IN-STARTING-CORPUS  TO RT-FINAL-CORPUS
035430     END-IF.
035440*
035500     COMPUTE RT-WITHDRAWAL-RATE-PCT ROUNDED =
035600         (IN-MONTHLY-WITHDRAWAL * 12 * 100) / IN-STARTING-CORPUS.
035700*
035800     COMPUTE RT-SAFE-WDRL-RATE-PCT ROUNDED =
035900         IN-ANNUAL-RETURN-PCT - IN-INFLATION-PCT.
036000     IF RT-SAFE-WDRL-RATE-PCT < 3
036100         MOVE 3 TO RT-SAFE-WDRL-RATE-PCT
036200     END-IF.
036300     IF RT-SAFE-WDRL-RATE-PCT > 6
036400         MOVE 6 TO RT-SAFE-WDRL-RATE-PCT
036500     END-IF.
036600*
036700     IF RT-EFFECTIVE-MONTHS >= SWP-REQUESTED-MONTHS
036800         AND RT-FINAL-CORPUS > ZERO
036900         MOVE 'Y' TO RT-IS-SUSTAINABLE-FLAG
037000     ELSE
037100         MOVE 'N' TO RT-IS-SUSTAINABLE-FLAG
037200     END-IF.
037300*
037400     EVALUATE TRUE
037500         WHEN RT-IS-SUSTAINABLE-FLAG NOT = 'Y'
037600              OR RT-FINAL-CORPUS < 1
037700             MOVE 1 TO RT-SUSTAINABILITY-CODE
037800         WHEN RT-FINAL-CORPUS > IN-STARTING-CORPUS
037900             MOVE 2 TO RT-SUSTAINABILITY-CODE
038000         WHEN RT-WITHDRAWAL-RATE-PCT NOT > RT-SAFE-WDRL-RATE-PCT
038100             MOVE 3 TO RT-SUSTAINABILITY-CODE
038200         WHEN RT-WITHDRAWAL-RATE-PCT > RT-SAFE-WDRL-RATE-PCT
038300             MOVE 4 TO RT-SUSTAINABILITY-CODE
038400         WHEN OTHER
038500             MOVE 5 TO RT-SUSTAINABILITY-CODE
038600     END-EVALUATE.
038700*
038800*-----------------------------------------------------------------
038900* 600-WRITE-SUMMARY-ROW -- LAST LINE OF SWP-YEARLY-OUT. ALL-ZERO
039000*                          FIELDS WHEN THE INPUT WAS REJECTED
039100*                          (RT- FIELDS DEFAULT VALUE ZERO/'N').
039200*-----------------------------------------------------------------
039300 600-WRITE-SUMMARY-ROW.
039400*
039500     IF SWP-INPUT-REJECTED
039600         MOVE ZERO TO RT-FINAL-CORPUS
039700     END-IF.
039800*
039900     MOVE 'S'                     TO OY-ROW-TYPE.
040000     MOVE ZERO                    TO OY-YEAR-NUM
040100                                      OY-STARTING-CORPUS
040200                                      OY-TOTAL-RETURNS
040300                                      OY-TOTAL-WITHDRAWALS
040400                                      OY-ENDING-CORPUS
040500                                      OY-AVG-MONTHLY-WITHDRWL.
040600     MOVE SPACE                   TO OY-CORPUS-GROWING-FLAG.
040700     MOVE RT-FINAL-CORPUS         TO OY-FINAL-CORPUS.
040800     MOVE RT-TOTAL-WITHDRAWN      TO OY-TOTAL-WITHDRAWN.
040900     MOVE RT-TOTAL-RETURNS-EARNED TO OY-TOTAL-RETURNS-EARNED.
041000     MOVE RT-EFFECTIVE-MONTHS     TO OY-EFFECTIVE-DURN-MONTHS.
041100     MOVE RT-IS-SUSTAINABLE-FLAG  TO OY-IS-SUSTAINABLE-FLAG.
041200     MOVE RT-WITHDRAWAL-RATE-PCT  TO OY-WITHDRAWAL-RATE-PCT.
041300     MOVE RT-SAFE-WDRL-RATE-PCT   TO OY-SAFE-WDRL-RATE-PCT.
041400     MOVE RT-SUSTAINABILITY-CODE  TO OY-SUSTAINABILITY-CODE.
041500     WRITE SWP-YEARLY-OUT-REC.
041600*
041700 900-CLOSE-FILES.
041800*
041900     CLOSE SWP-INPUT.
042000     CLOSE SWP-MONTHLY-OUT.
042100     CLOSE SWP-YEARLY-OUT.
042200*
042300 END PROGRAM MM020SWP.
