000100******************************************************************
000200* MMCPY01 - FINANCIAL MATH SERVICE LINKAGE WORK AREA
000300* USED BY:  MM000FM (FUNCTION LIBRARY) AND EVERY CALCULATOR
000400*           THAT CALLS IT (MM010SIP/MM020SWP/MM030RET/MM040CSH/
000500*           MM050AAL/MM060FIF/MM070RTM).
000600*
000700* 05-12-2020  SRP  CR1000  FIRST CUT - FUTURE/PRESENT VALUE ONLY.
000800* 06-02-2020  SRP  CR1014  ADDED EMI/ANNUITY-FV FUNCTION CODES.
000900* 09-21-2020  SRP  CR1031  ADDED INFLATION-ADJUST, PV-ANNUITY.
001000* 02-08-1999  SRP  Y2K     CONFIRMED NO 2-DIGIT YEAR FIELDS HERE.
001100******************************************************************
001200 01  FM-WORK-AREA.
001300     05  FM-FUNCTION-CODE          PIC X(02).
001400         88  FM-FUTURE-VALUE                VALUE 'FV'.
001500         88  FM-PRESENT-VALUE               VALUE 'PV'.
001600         88  FM-CALC-EMI                    VALUE 'EM'.
001700         88  FM-ANNUITY-FUTURE-VALUE        VALUE 'AF'.
001800         88  FM-INFLATION-ADJUST            VALUE 'IA'.
001900         88  FM-PRESENT-VALUE-ANNUITY       VALUE 'PA'.
002000     05  FM-AMOUNT-IN              PIC S9(15)V99.
002100     05  FM-RATE-PCT-IN            PIC S9(3)V99.
002200     05  FM-PERIODS-YEARS-IN       PIC S9(3).
002300     05  FM-PERIODS-MONTHS-IN      PIC S9(5).
002400     05  FM-RESULT-AMT             PIC S9(15)V99.
002500     05  FILLER                    PIC X(10).
