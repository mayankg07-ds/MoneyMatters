000100******************************************************************
000200* Author: SANDEEP PRAJAPATI
000300* Date: 14-05-1988
000400* Purpose: STEP-UP SIP MATURITY PROJECTION - READS A SINGLE
000500*        : MONTHLY-INVESTMENT/RATE/TENURE/STEP-UP INPUT RECORD
000600*        : AND WRITES ONE YEAR-BY-YEAR ROW PER YEAR PLUS A FINAL
000700*        : MATURITY SUMMARY ROW.
000800* Tectonics: COBC
000900******************************************************************
001000*-----------------------------------------------------------------
001100 IDENTIFICATION DIVISION.
001200*-----------------------------------------------------------------
001300 PROGRAM-ID. MM010SIP.
001400 AUTHOR. SANDEEP PRAJAPATI.
001500 INSTALLATION. INVENUTRE GROWTH AND SECURITIES - BATCH SYSTEMS.
001600 DATE-WRITTEN. 05-14-1988.
001700 DATE-COMPILED.
001800 SECURITY. UNCLASSIFIED - BATCH FINANCIAL CALCULATION.
001900*-----------------------------------------------------------------
002000* CHANGE LOG
002100*-----------------------------------------------------------------
002200* 05-14-1988  SRP  CR1002  ORIGINAL - FLAT (NON-STEPUP) SIP RUN.    CR1002
002300* 06-09-1988  SRP  CR1017  ADDED ANNUAL STEP-UP FACTOR (RULE 9).    CR1017
002400* 06-09-1988  SRP  CR1017  SWITCHED TO MM000FM ANNUITY-FV CALL.     CR1017
002500* 02-08-1999  SRP  Y2K     YEAR-NUM IS A 1-UP COUNTER, NOT A           Y2K
002600*                          CALENDAR YEAR - Y2K REVIEW PASSED.          Y2K
002700* 08-17-2011  SRP  CR1049  REJECT YEARS<=0 OR SIP<=0 ON ENTRY       CR1049
002800*                          AFTER AUDIT FINDING AR-2011-07 SHOWED
002900*                          A ZERO-TENURE RUN FELL THROUGH TO THE
003000*                          MATURITY CALC AND WROTE A BAD ROW.
003100* 04-14-2015  SRP  CR1052  LAST-YEAR-SIP NOW TAKEN FROM THE         CR1052
003200*                          FINAL LOOP VALUE, NOT RECOMPUTED.
003300*-----------------------------------------------------------------
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT SIP-INPUT ASSIGN TO SIPIN
004050         ORGANIZATION IS LINE SEQUENTIAL
004100         ACCESS IS SEQUENTIAL
004200         FILE STATUS IS WS-SIPIN-STATUS.
004300*
004400     SELECT SIP-YEARLY-OUT ASSIGN TO SIPYOUT
004450         ORGANIZATION IS LINE SEQUENTIAL
004500         ACCESS IS SEQUENTIAL
004600         FILE STATUS IS WS-SIPYOUT-STATUS.
004700*-----------------------------------------------------------------
004800 DATA DIVISION.
004900*-----------------------------------------------------------------
005000 FILE SECTION.
005100*
005200 FD  SIP-INPUT RECORDING MODE F.
005300 01  SIP-STEPUP-INPUT.
005400     05  MONTHLY-SIP               PIC S9(13)V99.
005500     05  ANNUAL-RETURN-PCT         PIC S9(3)V99.
005600     05  YEARS                     PIC 9(02).
005700     05  ANNUAL-STEPUP-PCT         PIC S9(3)V99.
005800     05  FILLER                    PIC X(10).
005900*
006000 FD  SIP-YEARLY-OUT RECORDING MODE F.
006100 01  SIP-YEARLY-OUT-REC.
006200     05  OUT-ROW-TYPE              PIC X(01).
006300         88  OUT-ROW-IS-DETAIL             VALUE 'D'.
006400         88  OUT-ROW-IS-SUMMARY            VALUE 'S'.
006500     05  OUT-YEAR-NUM              PIC 9(02).
006600     05  OUT-MONTHLY-SIP-THIS-YEAR PIC S9(13)V99.
006700     05  OUT-YEARLY-CONTRIBUTION   PIC S9(15)V99.
006800     05  OUT-VALUE-AT-YEAR-END     PIC S9(15)V99.
006900     05  OUT-VALUE-AT-MATURITY     PIC S9(15)V99.
007000     05  OUT-TOTAL-INVESTED        PIC S9(15)V99.
007100     05  OUT-MATURITY-VALUE        PIC S9(15)V99.
007200     05  OUT-WEALTH-GAINED         PIC S9(15)V99.
007300     05  OUT-FIRST-YEAR-SIP        PIC S9(13)V99.
007400     05  OUT-LAST-YEAR-SIP         PIC S9(13)V99.
007500     05  FILLER                    PIC X(10).
007600*-----------------------------------------------------------------
007700 WORKING-STORAGE SECTION.
007800*
007900 77  WS-SIPIN-STATUS           PIC X(02) VALUE SPACES.
008000 77  WS-SIPYOUT-STATUS         PIC X(02) VALUE SPACES.
008100*
008300 01  SWITCHES.
008400     05  SIP-REJECT-SWITCH         PIC X VALUE 'N'.
008500         88  SIP-INPUT-REJECTED            VALUE 'Y'.
008600*
008700 01  SIP-STEPUP-YEARLY-ROW.
008800     05  YEAR-NUM                  PIC 9(02) COMP.
008900     05  MONTHLY-SIP-THIS-YEAR     PIC S9(13)V99.
009000     05  YEARLY-CONTRIBUTION       PIC S9(15)V99.
009100     05  VALUE-AT-YEAR-END         PIC S9(15)V99.
009200     05  VALUE-AT-MATURITY         PIC S9(15)V99.
009250*    WHOLE-RUPEE INTEGER VIEW - FOR A QUICK LOOK IN AN ABEND
009260*    DUMP IF ROUNDING DRIFT IS EVER SUSPECTED HERE.
009300     05  VALUE-AT-MATURITY-X REDEFINES VALUE-AT-MATURITY
009400                                PIC S9(17).
009500*
009600 01  SIP-STEPUP-SUMMARY.
009700     05  TOTAL-INVESTED            PIC S9(15)V99 VALUE ZERO.
009800     05  MATURITY-VALUE            PIC S9(15)V99 VALUE ZERO.
009850*    WHOLE-RUPEE VIEW OF THE FINAL MATURITY FIGURE - FOR A QUICK
009860*    LOOK IN AN ABEND DUMP.
009900     05  MATURITY-VALUE-X REDEFINES MATURITY-VALUE
010000                                PIC S9(17).
010100     05  WEALTH-GAINED             PIC S9(15)V99 VALUE ZERO.
010200     05  FIRST-YEAR-SIP            PIC S9(13)V99 VALUE ZERO.
010300     05  LAST-YEAR-SIP             PIC S9(13)V99 VALUE ZERO.
010400*
010500 01  WS-CALC-FIELDS.
010600     05  WS-STEPUP-FACTOR          PIC S9(3)V9(10).
010700     05  WS-CURRENT-MONTHLY-SIP    PIC S9(13)V99.
010750*    WHOLE-RUPEE VIEW OF THE RUNNING MONTHLY SIP - FOR A QUICK
010760*    LOOK IN AN ABEND DUMP.
010800     05  WS-CURR-MONTHLY-SIP-X REDEFINES WS-CURRENT-MONTHLY-SIP
010900                                PIC S9(15).
011000     05  WS-REMAINING-YEARS        PIC S9(3) COMP.
011700*
011800 COPY MMCPY01.
011900*-----------------------------------------------------------------
012000 PROCEDURE DIVISION.
012100*-----------------------------------------------------------------
012200 000-SIP-STEPUP-MAIN.
012300*
012400     PERFORM 100-OPEN-FILES.
012500     PERFORM 110-READ-INPUT.
012600     PERFORM 120-VALIDATE-INPUT.
012700*
012800     IF NOT SIP-INPUT-REJECTED
012900         PERFORM 200-CALC-YEARS
013000             VARYING YEAR-NUM FROM 1 BY 1 UNTIL YEAR-NUM > YEARS
013100         COMPUTE WEALTH-GAINED =
013200             MATURITY-VALUE - TOTAL-INVESTED
013300     END-IF.
013400*
013500     PERFORM 400-WRITE-SUMMARY.
013600     PERFORM 900-CLOSE-FILES.
013700     STOP RUN.
013800*
013900 100-OPEN-FILES.
014000*
014100     OPEN INPUT SIP-INPUT.
014200     OPEN OUTPUT SIP-YEARLY-OUT.
014300*
014400 110-READ-INPUT.
014500*
014600     READ SIP-INPUT
014700         AT END MOVE 'Y' TO SIP-REJECT-SWITCH.
014800*
014900*-----------------------------------------------------------------
015000* 120-VALIDATE-INPUT -- RULE: REJECT YEARS<=0 OR MONTHLY-SIP<=0.
015100*-----------------------------------------------------------------
015200 120-VALIDATE-INPUT.
015300*
015400     IF YEARS NOT > ZERO OR MONTHLY-SIP NOT > ZERO
015500         MOVE 'Y' TO SIP-REJECT-SWITCH
015600     END-IF.
015700*
015800*-----------------------------------------------------------------
015900* 200-CALC-YEARS -- ONE PASS PER YEAR, SEQUENTIAL, RULE 9 STEPUP.
016000*-----------------------------------------------------------------
016100 200-CALC-YEARS.
016200*
016300     IF YEAR-NUM = 1
016400         MOVE MONTHLY-SIP TO WS-CURRENT-MONTHLY-SIP
016500         COMPUTE WS-STEPUP-FACTOR ROUNDED =
016600             1 + (ANNUAL-STEPUP-PCT / 100)
016700     END-IF.
016800*
016900     PERFORM 210-CALC-ONE-YEAR.
017000     PERFORM 300-WRITE-YEARLY-ROW.
017100*
017200     COMPUTE WS-CURRENT-MONTHLY-SIP ROUNDED =
017300         WS-CURRENT-MONTHLY-SIP * WS-STEPUP-FACTOR.
017400*
017500 210-CALC-ONE-YEAR.
017600*
017700     MOVE WS-CURRENT-MONTHLY-SIP TO MONTHLY-SIP-THIS-YEAR.
017800     COMPUTE YEARLY-CONTRIBUTION =
017900         MONTHLY-SIP-THIS-YEAR * 12.
018000*
018100     MOVE 'AF'             TO FM-FUNCTION-CODE.
018200     MOVE WS-CURRENT-MONTHLY-SIP TO FM-AMOUNT-IN.
018300     MOVE ANNUAL-RETURN-PCT      TO FM-RATE-PCT-IN.
018400     MOVE 12                     TO FM-PERIODS-MONTHS-IN.
018500     CALL 'MM000FM' USING FM-WORK-AREA.
018600     MOVE FM-RESULT-AMT TO VALUE-AT-YEAR-END.
018700*
018800     COMPUTE WS-REMAINING-YEARS = YEARS - YEAR-NUM.
018900     IF WS-REMAINING-YEARS > ZERO
019000         MOVE 'FV'                  TO FM-FUNCTION-CODE
019100         MOVE VALUE-AT-YEAR-END      TO FM-AMOUNT-IN
019200         MOVE ANNUAL-RETURN-PCT      TO FM-RATE-PCT-IN
019300         MOVE WS-REMAINING-YEARS     TO FM-PERIODS-YEARS-IN
019400         CALL 'MM000FM' USING FM-WORK-AREA
019500         MOVE FM-RESULT-AMT TO VALUE-AT-MATURITY
019600     ELSE
019700         MOVE VALUE-AT-YEAR-END TO VALUE-AT-MATURITY
019800     END-IF.
019900*
020000     ADD YEARLY-CONTRIBUTION TO TOTAL-INVESTED.
020100     ADD VALUE-AT-MATURITY   TO MATURITY-VALUE.
020200*
020300     IF YEAR-NUM = 1
020400         MOVE MONTHLY-SIP-THIS-YEAR TO FIRST-YEAR-SIP
020500     END-IF.
020600     IF YEAR-NUM = YEARS
020700         MOVE MONTHLY-SIP-THIS-YEAR TO LAST-YEAR-SIP
020800     END-IF.
020900*
021000*-----------------------------------------------------------------
021100* 300-WRITE-YEARLY-ROW
021200*-----------------------------------------------------------------
021300 300-WRITE-YEARLY-ROW.
021400*
021500     MOVE 'D'                   TO OUT-ROW-TYPE.
021600     MOVE YEAR-NUM              TO OUT-YEAR-NUM.
021700     MOVE MONTHLY-SIP-THIS-YEAR TO OUT-MONTHLY-SIP-THIS-YEAR.
021800     MOVE YEARLY-CONTRIBUTION   TO OUT-YEARLY-CONTRIBUTION.
021900     MOVE VALUE-AT-YEAR-END     TO OUT-VALUE-AT-YEAR-END.
022000     MOVE VALUE-AT-MATURITY     TO OUT-VALUE-AT-MATURITY.
022100     MOVE ZERO                        TO OUT-TOTAL-INVESTED
022200                                          OUT-MATURITY-VALUE
022300                                          OUT-WEALTH-GAINED
022400                                          OUT-FIRST-YEAR-SIP
022500                                          OUT-LAST-YEAR-SIP.
022600     WRITE SIP-YEARLY-OUT-REC.
022700*
022800*-----------------------------------------------------------------
022900* 400-WRITE-SUMMARY -- CONTROL-BREAK TOTAL LINE (LAST LINE OF
023000*                      THE DETAIL FILE). ALL-ZERO WHEN REJECTED.
023100*-----------------------------------------------------------------
023200 400-WRITE-SUMMARY.
023300*
023400     MOVE 'S'                   TO OUT-ROW-TYPE.
023500     MOVE ZERO                  TO OUT-YEAR-NUM
023600                                    OUT-MONTHLY-SIP-THIS-YEAR
023700                                    OUT-YEARLY-CONTRIBUTION
023800                                    OUT-VALUE-AT-YEAR-END
023900                                    OUT-VALUE-AT-MATURITY.
024000     MOVE TOTAL-INVESTED        TO OUT-TOTAL-INVESTED.
024100     MOVE MATURITY-VALUE        TO OUT-MATURITY-VALUE.
024200     MOVE WEALTH-GAINED         TO OUT-WEALTH-GAINED.
024300     MOVE FIRST-YEAR-SIP        TO OUT-FIRST-YEAR-SIP.
024400     MOVE LAST-YEAR-SIP         TO OUT-LAST-YEAR-SIP.
024500     WRITE SIP-YEARLY-OUT-REC.
024600*
024700 900-CLOSE-FILES.
024800*
024900     CLOSE SIP-INPUT.
025000     CLOSE SIP-YEARLY-OUT.
025100*
025200 END PROGRAM MM010SIP.
