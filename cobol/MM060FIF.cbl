000100******************************************************************
000200* Author: SANDEEP PRAJAPATI
000300* Date: 09-06-1988
000400* Purpose: FIFO CAPITAL-GAIN CALCULATION. CONSUMES THE CLIENT'S
000500*        : BUY LOTS OLDEST-FIRST AGAINST A SALE QUANTITY AND
000600*        : WORKS OUT THE REALIZED GAIN OR LOSS ON EACH LOT
000700*        : CONSUMED, THEN THE TOTALS FOR THE WHOLE SALE.
000800* Tectonics: COBC
000900******************************************************************
001000*-----------------------------------------------------------------
001100 IDENTIFICATION DIVISION.
001200*-----------------------------------------------------------------
001300 PROGRAM-ID. MM060FIF.
001400 AUTHOR. SANDEEP PRAJAPATI.
001500 INSTALLATION. INVENUTRE GROWTH AND SECURITIES - BATCH SYSTEMS.
001600 DATE-WRITTEN. 06-09-1988.
001700 DATE-COMPILED.
001800 SECURITY. UNCLASSIFIED - BATCH FINANCIAL CALCULATION.
001900*-----------------------------------------------------------------
002000* CHANGE LOG
002100*-----------------------------------------------------------------
002200* 06-09-1988  SRP  CR1007  ORIGINAL FIFO CONSUMPTION AND GAIN
002300*                          CALCULATION, SUMMARY ONLY.
002400* 08-02-1988  SRP  CR1027  ADDED THE FIFO-BATCH-ROW DETAIL LINE
002500*                          PER LOT CONSUMED, NOT JUST THE FINAL
002600*                          TOTALS.
002700* 02-08-1999  SRP  Y2K     PURCHASE-DATE IS CARRIED CCYYMMDD
002800*                          (8-BYTE, CENTURY INCLUDED) - Y2K
002900*                          REVIEW PASSED WITH NO CHANGES
003000*                          REQUIRED.
003100* 03-19-2021  SRP  CR1048  GUARDED GAIN-PCT AGAINST A ZERO
003200*                          COST-BASIS AFTER A FREE-LOT TEST CASE
003300*                          ABENDED ON A ZERO-DIVIDE (RULE 26).
003400* 10-05-2021  SRP  CR1069  A SALE QUANTITY LARGER THAN THE LOTS
003500*                          ON HAND NOW SETS INSUFFICIENT-LOTS-
003600*                          FLAG INSTEAD OF SILENTLY REPORTING A
003700*                          PARTIAL MATCH AS COMPLETE (RULE 25).
003800*-----------------------------------------------------------------
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT FIFO-INPUT ASSIGN TO FIFOIN
004550         ORGANIZATION IS LINE SEQUENTIAL
004600         ACCESS IS SEQUENTIAL
004700         FILE STATUS IS WS-FIFOIN-STATUS.
004800*
004900     SELECT FIFO-BATCH-OUT ASSIGN TO FIFOBOUT
004950         ORGANIZATION IS LINE SEQUENTIAL
005000         ACCESS IS SEQUENTIAL
005100         FILE STATUS IS WS-FIFOBOUT-STATUS.
005200*-----------------------------------------------------------------
005300 DATA DIVISION.
005400*-----------------------------------------------------------------
005500 FILE SECTION.
005600*
005700 FD  FIFO-INPUT RECORDING MODE F.
005800 01  FIFO-HEADER-REC.
005900     05  IH-LOT-COUNT              PIC 9(04).
006000     05  IH-QUANTITY-TO-SELL       PIC S9(13)V9999.
006100     05  IH-SALE-PRICE             PIC S9(13)V99.
006200     05  FILLER                    PIC X(14).
006300 01  FIFO-LOT-REC.
006400     05  IL-LOT-SEQ                PIC 9(04).
006500     05  IL-PURCHASE-DATE          PIC 9(08).
006600     05  IL-LOT-QUANTITY           PIC S9(13)V9999.
006700     05  IL-PURCHASE-PRICE         PIC S9(13)V99.
006800     05  FILLER                    PIC X(08).
006900*    RAW-RECORD VIEW OF THE LOT - FOR A QUICK LOOK IN AN ABEND
007000*    DUMP IF A LOT EVER LOOKS MALFORMED.
007100 01  FIFO-LOT-RAW REDEFINES FIFO-LOT-REC.
007200     05  IL-RAW-BYTES              PIC X(50).
007300*
007400 FD  FIFO-BATCH-OUT RECORDING MODE F.
007500 01  FIFO-BATCH-OUT-REC.
007600     05  OB-ROW-TYPE               PIC X(01).
007700         88  OB-ROW-IS-DETAIL              VALUE 'D'.
007800         88  OB-ROW-IS-SUMMARY             VALUE 'S'.
007900     05  OB-LOT-SEQ                PIC 9(04).
008000     05  OB-PURCHASE-DATE          PIC 9(08).
008100     05  OB-QTY-FROM-BATCH         PIC S9(13)V9999.
008200     05  OB-PURCHASE-PRICE         PIC S9(13)V99.
008300     05  OB-SALE-PRICE             PIC S9(13)V99.
008400     05  OB-GAIN                   PIC S9(15)V99.
008500     05  OB-GAIN-PCT               PIC S9(3)V99.
008600     05  OB-TOTAL-REALIZED-GAIN    PIC S9(15)V99.
008700     05  OB-TOTAL-REALIZED-GAIN-PC PIC S9(3)V99.
008800     05  OB-TOTAL-SALE-VALUE       PIC S9(15)V99.
008900     05  OB-TOTAL-COST-BASIS       PIC S9(15)V99.
009000     05  OB-INSUFFICIENT-LOTS-FLAG PIC X(01).
009100     05  FILLER                    PIC X(10).
009200*-----------------------------------------------------------------
009300 WORKING-STORAGE SECTION.
009400*
009500 01  WS-FILE-STATUSES.
009600     05  WS-FIFOIN-STATUS          PIC X(02) VALUE SPACES.
009700     05  WS-FIFOBOUT-STATUS        PIC X(02) VALUE SPACES.
009800*
009900 01  SWITCHES.
010000     05  FIF-INSUFF-LOTS-SWITCH    PIC X VALUE 'N'.
010100         88  FIF-LOTS-INSUFFICIENT        VALUE 'Y'.
010200*
010300 01  FIF-LOOP-FIELDS.
010400     05  WS-LOT-CTR                PIC 9(04) COMP.
010500     05  WS-REMAINING-TO-SELL       PIC S9(13)V9999.
010600*
010700 01  FIF-LOT-WORK-FIELDS.
010800     05  WS-QTY-FROM-BATCH          PIC S9(13)V9999.
010900     05  WS-COST-BASIS              PIC S9(15)V99.
011000     05  WS-SALE-VALUE              PIC S9(15)V99.
011100     05  WS-GAIN                    PIC S9(15)V99.
011200     05  WS-GAIN-PCT                PIC S9(3)V99.
011300*
011400 01  FIF-RUN-TOTALS.
011500     05  WS-TOTAL-COST-BASIS        PIC S9(15)V99 VALUE ZERO.
011600*    WHOLE-RUPEE VIEW OF THE RUNNING COST-BASIS TOTAL - FOR A
011700*    QUICK LOOK IN AN ABEND DUMP.
011800     05  WS-TOTAL-COST-BASIS-X REDEFINES WS-TOTAL-COST-BASIS
011900                                  PIC S9(17).
012000     05  WS-TOTAL-SALE-VALUE        PIC S9(15)V99 VALUE ZERO.
012100*    WHOLE-RUPEE VIEW OF THE RUNNING SALE-VALUE TOTAL - SAME
012200*    ABEND-DUMP INSPECTION PURPOSE.
012300     05  WS-TOTAL-SALE-VALUE-X REDEFINES WS-TOTAL-SALE-VALUE
012400                                  PIC S9(17).
012500     05  WS-TOTAL-REALIZED-GAIN     PIC S9(15)V99.
012600     05  WS-TOTAL-REALIZED-GAIN-PCT PIC S9(3)V99.
012700*
012800 COPY MMCPY01.
012900*-----------------------------------------------------------------
013000 PROCEDURE DIVISION.
013100*-----------------------------------------------------------------
013200 000-FIFO-MAIN.
013300*
013400     PERFORM 100-OPEN-FILES.
013500     PERFORM 110-READ-HEADER.
013600     PERFORM 200-CONSUME-LOTS.
013700     PERFORM 300-CHECK-INSUFFICIENT.
013800     PERFORM 400-COMPUTE-SUMMARY.
013900     PERFORM 500-WRITE-SUMMARY.
014000     PERFORM 900-CLOSE-FILES.
014100     STOP RUN.
014200*
014300 100-OPEN-FILES.
014400*
014500     OPEN INPUT FIFO-INPUT.
014600     OPEN OUTPUT FIFO-BATCH-OUT.
014700*
014800 110-READ-HEADER.
014900*
015000     READ FIFO-INPUT INTO FIFO-HEADER-REC.
015100     MOVE IH-QUANTITY-TO-SELL TO WS-REMAINING-TO-SELL.
015200*
015300*-----------------------------------------------------------------
015400* 200-CONSUME-LOTS -- RULE 24: LOTS ARE CONSUMED STRICTLY IN
015500*                     THEIR GIVEN (OLDEST-FIRST) ORDER, EACH
015600*                     FULLY OR PARTIALLY, NEVER REVISITED.
015700*-----------------------------------------------------------------
015800 200-CONSUME-LOTS.
015900*
016000     PERFORM 210-CONSUME-ONE-LOT
016100         VARYING WS-LOT-CTR FROM 1 BY 1
016200         UNTIL WS-LOT-CTR > IH-LOT-COUNT.
016300*
016400 210-CONSUME-ONE-LOT.
016500*
016600     IF WS-REMAINING-TO-SELL > ZERO
016700         READ FIFO-INPUT INTO FIFO-LOT-REC
016800         PERFORM 220-CALC-ONE-BATCH
016900         PERFORM 230-WRITE-BATCH-ROW
017000     END-IF.
017100*
017200 220-CALC-ONE-BATCH.
017300*
017400     IF WS-REMAINING-TO-SELL < IL-LOT-QUANTITY
017500         MOVE WS-REMAINING-TO-SELL TO WS-QTY-FROM-BATCH
017600     ELSE
017700         MOVE IL-LOT-QUANTITY      TO WS-QTY-FROM-BATCH
017800     END-IF.
017900*
018000     COMPUTE WS-COST-BASIS ROUNDED =
018100         WS-QTY-FROM-BATCH * IL-PURCHASE-PRICE.
018200     COMPUTE WS-SALE-VALUE ROUNDED =
018300         WS-QTY-FROM-BATCH * IH-SALE-PRICE.
018400     COMPUTE WS-GAIN = WS-SALE-VALUE - WS-COST-BASIS.
018500*
018600     IF WS-COST-BASIS = ZERO
018700         MOVE ZERO TO WS-GAIN-PCT
018800     ELSE
018900         COMPUTE WS-GAIN-PCT ROUNDED =
019000             (WS-GAIN * 100) / WS-COST-BASIS
019100     END-IF.
019200*
019300     ADD WS-COST-BASIS  TO WS-TOTAL-COST-BASIS.
019400     ADD WS-SALE-VALUE  TO WS-TOTAL-SALE-VALUE.
019500     SUBTRACT WS-QTY-FROM-BATCH FROM WS-REMAINING-TO-SELL.
019600*
019700 230-WRITE-BATCH-ROW.
019800*
019900     MOVE 'D'                    TO OB-ROW-TYPE.
020000     MOVE IL-LOT-SEQ             TO OB-LOT-SEQ.
020100     MOVE IL-PURCHASE-DATE       TO OB-PURCHASE-DATE.
020200     MOVE WS-QTY-FROM-BATCH      TO OB-QTY-FROM-BATCH.
020300     MOVE IL-PURCHASE-PRICE      TO OB-PURCHASE-PRICE.
020400     MOVE IH-SALE-PRICE          TO OB-SALE-PRICE.
020500     MOVE WS-GAIN                TO OB-GAIN.
020600     MOVE WS-GAIN-PCT            TO OB-GAIN-PCT.
020700     PERFORM 800-ZERO-SUMMARY-FIELDS.
020800     WRITE FIFO-BATCH-OUT-REC.
020900*
021000*-----------------------------------------------------------------
021100* 300-CHECK-INSUFFICIENT -- RULE 25: ANY SALE QUANTITY LEFT
021200*                           UNMATCHED AFTER THE LAST LOT MEANS
021300*                           THE SUMMARY TOTALS ARE PARTIAL.
021400*-----------------------------------------------------------------
021500 300-CHECK-INSUFFICIENT.
021600*
021700     IF WS-REMAINING-TO-SELL > ZERO
021800         MOVE 'Y' TO FIF-INSUFF-LOTS-SWITCH
021900     END-IF.
022000*
022100*-----------------------------------------------------------------
022200* 400-COMPUTE-SUMMARY -- RULE 26: GUARD THE GAIN-PCT DIVIDE
022300*                        AGAINST A ZERO COST-BASIS.
022400*-----------------------------------------------------------------
022500 400-COMPUTE-SUMMARY.
022600*
022700     COMPUTE WS-TOTAL-REALIZED-GAIN =
022800         WS-TOTAL-SALE-VALUE - WS-TOTAL-COST-BASIS.
022900     IF WS-TOTAL-COST-BASIS = ZERO
023000         MOVE ZERO TO WS-TOTAL-REALIZED-GAIN-PCT
023100     ELSE
023200         COMPUTE WS-TOTAL-REALIZED-GAIN-PCT ROUNDED =
023300             (WS-TOTAL-REALIZED-GAIN * 100) / WS-TOTAL-COST-BASIS
023400     END-IF.
023500*
023600 500-WRITE-SUMMARY.
023700*
023800     MOVE 'S'                    TO OB-ROW-TYPE.
023900     MOVE ZERO                   TO OB-LOT-SEQ
024000                                     OB-PURCHASE-DATE
024100                                     OB-QTY-FROM-BATCH
024200                                     OB-PURCHASE-PRICE
024300                                     OB-SALE-PRICE
024400                                     OB-GAIN
024500                                     OB-GAIN-PCT.
024600     MOVE WS-TOTAL-REALIZED-GAIN TO OB-TOTAL-REALIZED-GAIN.
024700     MOVE WS-TOTAL-REALIZED-GAIN-PCT
024800                                 TO OB-TOTAL-REALIZED-GAIN-PC.
024900     MOVE WS-TOTAL-SALE-VALUE    TO OB-TOTAL-SALE-VALUE.
025000     MOVE WS-TOTAL-COST-BASIS    TO OB-TOTAL-COST-BASIS.
025100     MOVE FIF-INSUFF-LOTS-SWITCH TO OB-INSUFFICIENT-LOTS-FLAG.
025200     WRITE FIFO-BATCH-OUT-REC.
025300*
025400*-----------------------------------------------------------------
025500* 800-ZERO-SUMMARY-FIELDS -- THE SUMMARY-ONLY COLUMNS ARE BLANK
025600*                            ZERO ON EVERY DETAIL ROW.
025700*-----------------------------------------------------------------
025800 800-ZERO-SUMMARY-FIELDS.
025900*
026000     MOVE ZERO TO OB-TOTAL-REALIZED-GAIN
026100                  OB-TOTAL-REALIZED-GAIN-PC
026200                  OB-TOTAL-SALE-VALUE
026300                  OB-TOTAL-COST-BASIS.
026400     MOVE SPACES TO OB-INSUFFICIENT-LOTS-FLAG.
026500*
026600 900-CLOSE-FILES.
026700*
026800     CLOSE FIFO-INPUT.
026900     CLOSE FIFO-BATCH-OUT.
027000*
027100 END PROGRAM MM060FIF.
