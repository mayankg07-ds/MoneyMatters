000100******************************************************************
000200* Author: SANDEEP PRAJAPATI
000300* Date: 16-06-1988
000400* Purpose: RETURN METRICS. TAKES A BEGINNING AND ENDING VALUE
000500*        : OVER A HOLDING PERIOD AND WORKS OUT THE COMPOUND
000600*        : ANNUAL GROWTH RATE AND THE SIMPLE ABSOLUTE RETURN.
000700*        : HOLDING-YEARS MAY BE FRACTIONAL, SO THE CAGR STEP
000800*        : NEEDS A REAL (NOT JUST INTEGER) ROOT - SEE THE
000900*        : NEWTON-RAPHSON LN/EXP PARAGRAPHS BELOW.
001000* Tectonics: COBC
001100******************************************************************
001200*-----------------------------------------------------------------
001300 IDENTIFICATION DIVISION.
001400*-----------------------------------------------------------------
001500 PROGRAM-ID. MM070RTM.
001600 AUTHOR. SANDEEP PRAJAPATI.
001700 INSTALLATION. INVENUTRE GROWTH AND SECURITIES - BATCH SYSTEMS.
001800 DATE-WRITTEN. 06-16-1988.
001900 DATE-COMPILED.
002000 SECURITY. UNCLASSIFIED - BATCH FINANCIAL CALCULATION.
002100*-----------------------------------------------------------------
002200* CHANGE LOG
002300*-----------------------------------------------------------------
002400* 06-16-1988  SRP  CR1008  ORIGINAL ABSOLUTE-RETURN ONLY.
002500* 09-11-1988  SRP  CR1029  ADDED THE CAGR CALCULATION. FIRST CUT
002600*                          ONLY HANDLED WHOLE-YEAR HOLDING
002700*                          PERIODS (INTEGER ROOT VIA REPEATED
002800*                          DIVISION).
002900* 02-08-1999  SRP  Y2K     NO DATE FIELDS ARE CARRIED IN THIS
003000*                          PROGRAM - Y2K REVIEW PASSED WITH NO
003100*                          CHANGES REQUIRED.
003200* 04-22-2021  SRP  CR1051  HOLDING-YEARS CAN COME IN FRACTIONAL
003300*                          (PART-YEAR) FROM THE CALLING SYSTEM,
003400*                          SO THE INTEGER-ROOT CAGR FROM CR1029
003500*                          WAS WRONG ON ANY PART-YEAR HOLDING.
003600*                          REPLACED WITH THE LN/EXP NEWTON-
003700*                          RAPHSON ROUTINE BELOW SO THE NTH ROOT
003800*                          IS A REAL EXPONENT, NOT JUST AN
003900*                          INTEGER ONE.
004000* 11-08-2021  SRP  CR1073  CAGR-PCT AND ABSOLUTE-RETURN-PCT ARE
004100*                          THE ONLY TWO FIELDS IN THE WHOLE
004200*                          SYSTEM ROUNDED TO 4 DECIMALS RATHER
004300*                          THAN 2 (RULES 27/28) - FLAGGED HERE
004400*                          SO NOBODY "FIXES" IT BACK TO 2DP.
004500*-----------------------------------------------------------------
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT RETURN-METRICS-INPUT ASSIGN TO RETMIN
005250         ORGANIZATION IS LINE SEQUENTIAL
005300         ACCESS IS SEQUENTIAL
005400         FILE STATUS IS WS-RETMIN-STATUS.
005500*
005600     SELECT RETURN-METRICS-OUT ASSIGN TO RETMOUT
005650         ORGANIZATION IS LINE SEQUENTIAL
005700         ACCESS IS SEQUENTIAL
005800         FILE STATUS IS WS-RETMOUT-STATUS.
005900*-----------------------------------------------------------------
006000 DATA DIVISION.
006100*-----------------------------------------------------------------
006200 FILE SECTION.
006300*
006400 FD  RETURN-METRICS-INPUT RECORDING MODE F.
006500 01  RETURN-METRICS-INPUT-REC.
006600     05  IN-BEGINNING-VALUE        PIC S9(15)V99.
006700     05  IN-ENDING-VALUE           PIC S9(15)V99.
006800     05  IN-HOLDING-YEARS          PIC S9(5)V9999.
006900     05  FILLER                    PIC X(17).
007000*    WHOLE-RUPEE VIEW OF THE INPUT RECORD'S ENDING VALUE - FOR
007100*    A QUICK LOOK IN AN ABEND DUMP.
007200 01  IN-ENDING-VALUE-X REDEFINES RETURN-METRICS-INPUT-REC.
007300     05  FILLER                    PIC X(17).
007400     05  IN-ENDING-VALUE-WHOLE     PIC S9(17).
007500     05  FILLER                    PIC X(26).
007600*
007700 FD  RETURN-METRICS-OUT RECORDING MODE F.
007800 01  RETURN-METRICS-OUT-REC.
007900     05  OUT-CAGR-PCT              PIC S9(5)V9999.
008000     05  OUT-ABSOLUTE-RETURN-PCT   PIC S9(5)V9999.
008100     05  FILLER                    PIC X(20).
008200*-----------------------------------------------------------------
008300 WORKING-STORAGE SECTION.
008400*
008500 01  WS-FILE-STATUSES.
008600     05  WS-RETMIN-STATUS          PIC X(02) VALUE SPACES.
008700     05  WS-RETMOUT-STATUS         PIC X(02) VALUE SPACES.
008800*
008900 01  RTM-RATIO-FIELDS.
009000     05  WS-VALUE-RATIO            PIC S9(5)V9(10).
009100     05  WS-CAGR-PCT               PIC S9(5)V9999.
009200     05  WS-ABSOLUTE-RETURN-PCT    PIC S9(5)V9999.
009300*
009400*-----------------------------------------------------------------
009500* THE EXP/LN WORK FIELDS BELOW BACK THE CR1051 NEWTON-RAPHSON
009600* NTH-ROOT ROUTINE. EXP-Y IS COMPUTED BY THE CLASSIC DOUBLING
009700* IDENTITY EXP(Y) = LIMIT OF (1 + Y/2**N)**(2**N) - PURE
009800* MULTIPLICATION, NO LOGS NEEDED. LN-X IS THEN BACKED OUT OF
009900* EXP BY NEWTON-RAPHSON: T(NEXT) = T - 1 + X / EXP(T).
010000*-----------------------------------------------------------------
010100 01  RTM-EXP-WORK-FIELDS.
010200     05  WS-EXP-INPUT-Y            PIC S9(5)V9(10).
010300     05  WS-EXP-RESULT             PIC S9(5)V9(10).
010400     05  WS-EXP-STEP-VALUE         PIC S9(5)V9(10).
010500     05  WS-EXP-DOUBLE-CTR         PIC 9(02) COMP.
010600*    WHOLE-UNIT VIEW OF THE CONVERGED EXP RESULT - FOR A QUICK
010700*    LOOK IN AN ABEND DUMP IF A HOLDING PERIOD EVER FAILS TO
010800*    CONVERGE WITHIN THE ITERATION LIMIT.
010900     05  WS-EXP-RESULT-X REDEFINES WS-EXP-RESULT PIC S9(15).
011000*
011100 01  RTM-LN-WORK-FIELDS.
011200     05  WS-LN-INPUT-X             PIC S9(5)V9(10).
011300     05  WS-LN-RESULT              PIC S9(5)V9(10).
011400     05  WS-LN-ITER-CTR            PIC 9(02) COMP.
011500*
011600 01  RTM-ROOT-WORK-FIELDS.
011700     05  WS-LN-OF-RATIO            PIC S9(5)V9(10).
011800     05  WS-EXPONENT-RECIP         PIC S9(5)V9(10).
011900     05  WS-SCALED-EXPONENT        PIC S9(5)V9(10).
012000     05  WS-NTH-ROOT-RESULT        PIC S9(5)V9(10).
012010*    WHOLE-UNIT VIEW OF THE CONVERGED NTH-ROOT - SAME ABEND-
012020*    DUMP INSPECTION PURPOSE AS THE EXP RESULT ABOVE.
012030     05  WS-NTH-ROOT-RESULT-X REDEFINES WS-NTH-ROOT-RESULT
012040                                  PIC S9(15).
012100*
012200 COPY MMCPY01.
012300*-----------------------------------------------------------------
012400 PROCEDURE DIVISION.
012500*-----------------------------------------------------------------
012600 000-RETURN-MAIN.
012700*
012800     PERFORM 100-OPEN-FILES.
012900     PERFORM 110-READ-INPUT.
013000     PERFORM 200-CALC-CAGR.
013100     PERFORM 210-CALC-ABSOLUTE-RETURN.
013200     PERFORM 300-WRITE-SUMMARY.
013300     PERFORM 900-CLOSE-FILES.
013400     STOP RUN.
013500*
013600 100-OPEN-FILES.
013700*
013800     OPEN INPUT RETURN-METRICS-INPUT.
013900     OPEN OUTPUT RETURN-METRICS-OUT.
014000*
014100 110-READ-INPUT.
014200*
014300     READ RETURN-METRICS-INPUT INTO RETURN-METRICS-INPUT-REC.
014400*
014500*-----------------------------------------------------------------
014600* 200-CALC-CAGR -- RULE 27: ZERO WHEN BEGINNING-VALUE <= 0 OR
014700*                  HOLDING-YEARS <= 0; OTHERWISE THE NTH-ROOT
014800*                  ROUTINE, ROUNDED TO 4 DECIMALS (NOT 2).
014900*-----------------------------------------------------------------
015000 200-CALC-CAGR.
015100*
015200     IF IN-BEGINNING-VALUE NOT > ZERO
015300         OR IN-HOLDING-YEARS NOT > ZERO
015400         MOVE ZERO TO WS-CAGR-PCT
015500     ELSE
015600         COMPUTE WS-VALUE-RATIO ROUNDED =
015700             IN-ENDING-VALUE / IN-BEGINNING-VALUE
015800         MOVE WS-VALUE-RATIO     TO WS-LN-INPUT-X
015900         PERFORM 600-CALC-LN-NEWTON
016000         MOVE WS-LN-RESULT       TO WS-LN-OF-RATIO
016100         COMPUTE WS-EXPONENT-RECIP ROUNDED = 1 / IN-HOLDING-YEARS
016200         COMPUTE WS-SCALED-EXPONENT ROUNDED =
016300             WS-LN-OF-RATIO * WS-EXPONENT-RECIP
016400         MOVE WS-SCALED-EXPONENT TO WS-EXP-INPUT-Y
016500         PERFORM 500-CALC-EXP-DOUBLING
016600         MOVE WS-EXP-RESULT      TO WS-NTH-ROOT-RESULT
016700         COMPUTE WS-CAGR-PCT ROUNDED =
016800             (WS-NTH-ROOT-RESULT - 1) * 100
016900     END-IF.
017000*
017100*-----------------------------------------------------------------
017200* 210-CALC-ABSOLUTE-RETURN -- RULE 28: ZERO WHEN BEGINNING-VALUE
017300*                             = 0; ROUNDED TO 4 DECIMALS.
017400*-----------------------------------------------------------------
017500 210-CALC-ABSOLUTE-RETURN.
017600*
017700     IF IN-BEGINNING-VALUE = ZERO
017800         MOVE ZERO TO WS-ABSOLUTE-RETURN-PCT
017900     ELSE
018000         COMPUTE WS-ABSOLUTE-RETURN-PCT ROUNDED =
018100             (IN-ENDING-VALUE - IN-BEGINNING-VALUE) * 100
018200                 / IN-BEGINNING-VALUE
018300     END-IF.
018400*
018500 300-WRITE-SUMMARY.
018600*
018700     MOVE WS-CAGR-PCT            TO OUT-CAGR-PCT.
018800     MOVE WS-ABSOLUTE-RETURN-PCT TO OUT-ABSOLUTE-RETURN-PCT.
018900     WRITE RETURN-METRICS-OUT-REC.
019000*
019100*-----------------------------------------------------------------
019200* 500-CALC-EXP-DOUBLING -- EXP(Y) = LIMIT (1 + Y/2**N)**(2**N).
019300*                          N IS FIXED AT 20 DOUBLINGS, WHICH IS
019400*                          AMPLY CONVERGENT FOR THE SMALL
019500*                          EXPONENTS THIS PROGRAM EVER SEES.
019600*-----------------------------------------------------------------
019700 500-CALC-EXP-DOUBLING.
019800*
019900     COMPUTE WS-EXP-STEP-VALUE ROUNDED =
020000         1 + (WS-EXP-INPUT-Y / 1048576).
020100     MOVE 1 TO WS-EXP-DOUBLE-CTR.
020200     PERFORM 510-SQUARE-STEP-VALUE
020300         VARYING WS-EXP-DOUBLE-CTR FROM 1 BY 1
020400         UNTIL WS-EXP-DOUBLE-CTR > 20.
021000     MOVE WS-EXP-STEP-VALUE TO WS-EXP-RESULT.
021100*
021200 510-SQUARE-STEP-VALUE.
021300*
021400     COMPUTE WS-EXP-STEP-VALUE ROUNDED =
021500         WS-EXP-STEP-VALUE * WS-EXP-STEP-VALUE.
021600*
021700*-----------------------------------------------------------------
021800* 600-CALC-LN-NEWTON -- LN(X) VIA NEWTON-RAPHSON ON F(T) =
021900*                       EXP(T) - X, USING THE 500- ROUTINE ABOVE
022000*                       AS THE EXP EVALUATOR. 25 ITERATIONS,
022100*                       STARTING GUESS T0 = X - 1.
022200*-----------------------------------------------------------------
022300 600-CALC-LN-NEWTON.
022400*
022500     COMPUTE WS-LN-RESULT = WS-LN-INPUT-X - 1.
022600     MOVE 1 TO WS-LN-ITER-CTR.
022700     PERFORM 610-LN-ONE-ITERATION
022800         VARYING WS-LN-ITER-CTR FROM 1 BY 1
022900         UNTIL WS-LN-ITER-CTR > 25.
023000*
023100 610-LN-ONE-ITERATION.
023200*
023300     MOVE WS-LN-RESULT       TO WS-EXP-INPUT-Y.
023400     PERFORM 500-CALC-EXP-DOUBLING.
023500     COMPUTE WS-LN-RESULT ROUNDED =
023600         WS-LN-RESULT - 1 + (WS-LN-INPUT-X / WS-EXP-RESULT).
023700*
023800 900-CLOSE-FILES.
023900*
024000     CLOSE RETURN-METRICS-INPUT.
024100     CLOSE RETURN-METRICS-OUT.
024200*
024300 END PROGRAM MM070RTM.
