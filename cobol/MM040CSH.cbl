000100******************************************************************
000200* Author: SANDEEP PRAJAPATI
000300* Date: 26-05-1988
000400* Purpose: HOUSEHOLD CASHFLOW PROJECTION. TOTALS THE CLIENT'S
000500*        : CURRENT INCOME AND EXPENSE ITEMS, THEN GROWS EACH
000600*        : SIDE YEAR OVER YEAR AT ITS OWN RATE TO PROJECT THE
000700*        : SAVINGS RATE AND CUMULATIVE SAVINGS OVER TIME.
000800* Tectonics: COBC
000900******************************************************************
001000*-----------------------------------------------------------------
001100 IDENTIFICATION DIVISION.
001200*-----------------------------------------------------------------
001300 PROGRAM-ID. MM040CSH.
001400 AUTHOR. SANDEEP PRAJAPATI.
001500 INSTALLATION. INVENUTRE GROWTH AND SECURITIES - BATCH SYSTEMS.
001600 DATE-WRITTEN. 05-26-1988.
001700 DATE-COMPILED.
001800 SECURITY. UNCLASSIFIED - BATCH FINANCIAL CALCULATION.
001900*-----------------------------------------------------------------
002000* CHANGE LOG
002100*-----------------------------------------------------------------
002200* 05-26-1988  SRP  CR1005  ORIGINAL CURRENT-YEAR TOTALS ONLY.
002300* 06-18-1988  SRP  CR1023  ADDED THE YEAR-OVER-YEAR PROJECTION
002400*                          LOOP AND CUMULATIVE SAVINGS RUNNING
002500*                          TOTAL.
002600* 02-08-1999  SRP  Y2K     YEAR-NUM HERE IS A PROJECTION OFFSET,
002700*                          NOT A CALENDAR YEAR - Y2K REVIEW
002800*                          PASSED.
002900* 12-04-1988  SRP  CR1038  GUARDED THE SAVINGS-RATE DIVIDE
003000*                          AGAINST A ZERO-INCOME HOUSEHOLD (RULE
003100*                          19) AFTER IT ABENDED ON A ZERO-DIVIDE
003200*                          IN UAT.
003300* 08-09-2021  SRP  CR1061  COMPOUNDING MOVED TO *AFTER* THE
003400*                          YEAR'S ROW IS WRITTEN SO YEAR 1 USES
003500*                          THE UNGROWN BASE AMOUNTS (RULE 20).
003600* 03-14-2022  SRP  CR1084  ADDED THE PER-ITEM SHARE-OF-TOTAL
003700*                          BREAKDOWN THE PLANNING DESK ASKED FOR
003800*                          SO EACH INCOME/EXPENSE LINE'S WEIGHT
003900*                          IN ITS OWN LIST IS VISIBLE ON THE
004000*                          YEARLY-OUT FILE, NOT JUST THE TOTALS.
004100*-----------------------------------------------------------------
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT CASHFLOW-INPUT ASSIGN TO CSHIN
004850         ORGANIZATION IS LINE SEQUENTIAL
004900         ACCESS IS SEQUENTIAL
005000         FILE STATUS IS WS-CSHIN-STATUS.
005100*
005200     SELECT CASHFLOW-YEARLY-OUT ASSIGN TO CSHYOUT
005250         ORGANIZATION IS LINE SEQUENTIAL
005300         ACCESS IS SEQUENTIAL
005400         FILE STATUS IS WS-CSHYOUT-STATUS.
005500*-----------------------------------------------------------------
005600 DATA DIVISION.
005700*-----------------------------------------------------------------
005800 FILE SECTION.
005900*
006000 FD  CASHFLOW-INPUT RECORDING MODE F.
006100 01  CASHFLOW-HEADER-REC.
006200     05  IH-INCOME-COUNT           PIC 9(02).
006300     05  IH-EXPENSE-COUNT          PIC 9(02).
006400     05  IH-PROJECTION-YEARS       PIC 9(02).
006500     05  IH-INCOME-GROWTH-PCT      PIC S9(3)V99.
006600     05  IH-EXPENSE-GROWTH-PCT     PIC S9(3)V99.
006700     05  FILLER                    PIC X(10).
006800 01  CASHFLOW-ITEM-REC.
006900     05  II-ITEM-NAME              PIC X(40).
007000     05  II-MONTHLY-AMOUNT         PIC S9(13)V99.
007100     05  II-CATEGORY               PIC X(20).
007200*    RAW-RECORD VIEW OF THE ITEM LINE - FOR A QUICK LOOK IN AN
007300*    ABEND DUMP IF A MONTHLY-AMOUNT EVER LOOKS MALFORMED.
007400 01  CASHFLOW-ITEM-RAW REDEFINES CASHFLOW-ITEM-REC.
007500     05  II-RAW-BYTES              PIC X(75).
007600*
007700 FD  CASHFLOW-YEARLY-OUT RECORDING MODE F.
007800 01  CASHFLOW-YEARLY-OUT-REC.
007900     05  OY-ROW-TYPE               PIC X(01).
008000         88  OY-ROW-IS-DETAIL              VALUE 'D'.
008100         88  OY-ROW-IS-SUMMARY             VALUE 'S'.
008200*        CR1084 - ONE ROW PER INCOME/EXPENSE ITEM'S SHARE OF ITS
008300*        OWN LIST TOTAL, WRITTEN AFTER THE SUMMARY ROW.
008400         88  OY-ROW-IS-ITEM-PCT            VALUE 'P'.
008500     05  OY-YEAR-NUM               PIC 9(02).
008600     05  OY-MONTHLY-INCOME         PIC S9(13)V99.
008700     05  OY-MONTHLY-EXPENSE        PIC S9(13)V99.
008800     05  OY-MONTHLY-NET-CASHFLOW   PIC S9(13)V99.
008900     05  OY-ANNUAL-INCOME          PIC S9(15)V99.
009000     05  OY-ANNUAL-EXPENSE         PIC S9(15)V99.
009100     05  OY-ANNUAL-SAVINGS         PIC S9(15)V99.
009200     05  OY-SAVINGS-RATE-PCT       PIC S9(3)V99.
009300     05  OY-CUMULATIVE-SAVINGS     PIC S9(16)V99.
009400     05  OY-CURRENT-MTHLY-INCOME   PIC S9(13)V99.
009500     05  OY-CURRENT-MTHLY-EXPENSE  PIC S9(13)V99.
009600     05  OY-CURRENT-NET-CASHFLOW   PIC S9(13)V99.
009700     05  OY-CURRENT-SAVNGS-RT-PCT  PIC S9(3)V99.
009800     05  OY-AVERAGE-ANNL-INCOME    PIC S9(15)V99.
009900     05  OY-AVERAGE-ANNL-EXPENSE   PIC S9(15)V99.
010000     05  OY-TOTAL-SAVNGS-OVR-PRD   PIC S9(16)V99.
010100     05  OY-AVERAGE-SAVNGS-RT-PCT  PIC S9(3)V99.
010200*    CR1084 - PER-ITEM BREAKDOWN COLUMNS, POPULATED ONLY ON THE
010300*    'P' ROWS WRITTEN BY 650-WRITE-ITEM-PERCENTAGES.
010400     05  OY-ITEM-NAME              PIC X(40).
010500     05  OY-ITEM-LIST-CODE         PIC X(01).
010600         88  OY-ITEM-IS-INCOME             VALUE 'I'.
010700         88  OY-ITEM-IS-EXPENSE            VALUE 'E'.
010800     05  OY-ITEM-PCT-OF-TOTAL      PIC S9(3)V99.
010900     05  FILLER                    PIC X(10).
011000*-----------------------------------------------------------------
011100 WORKING-STORAGE SECTION.
011200*
011300 01  WS-FILE-STATUSES.
011400     05  WS-CSHIN-STATUS           PIC X(02) VALUE SPACES.
011500     05  WS-CSHYOUT-STATUS         PIC X(02) VALUE SPACES.
011600*
011700 01  CSH-CURRENT-FIELDS.
011800     05  WS-MONTHLY-INCOME         PIC S9(13)V99 VALUE ZERO.
011900     05  WS-MONTHLY-EXPENSE        PIC S9(13)V99 VALUE ZERO.
012000     05  WS-NET-CASHFLOW           PIC S9(13)V99.
012100     05  WS-SAVINGS-RATE-PCT       PIC S9(3)V99.
012200*    YEAR-0 FIGURES HELD ASIDE BEFORE THE GROWTH LOOP ADVANCES
012300*    THE WORKING FIELDS ABOVE, FOR THE SUMMARY RECORD'S
012400*    CURRENT-MONTH COLUMNS.
012500     05  WS-CURR-MONTHLY-INCOME    PIC S9(13)V99.
012600     05  WS-CURR-MONTHLY-EXPENSE   PIC S9(13)V99.
012700     05  WS-CURR-NET-CASHFLOW      PIC S9(13)V99.
012800     05  WS-CURR-SAVNGS-RT-PCT     PIC S9(3)V99.
012900*
013000 01  CSH-GROWTH-FIELDS.
013100     05  WS-INCOME-GROWTH-FACTOR   PIC S9(3)V9(10).
013200     05  WS-EXPENSE-GROWTH-FACTOR  PIC S9(3)V9(10).
013300*
013400 01  CSH-YEAR-FIELDS.
013500     05  WS-YEAR-NUM               PIC 9(02) COMP.
013600     05  WS-ANNUAL-INCOME          PIC S9(15)V99.
013700     05  WS-ANNUAL-EXPENSE         PIC S9(15)V99.
013800     05  WS-ANNUAL-SAVINGS         PIC S9(15)V99.
013900     05  WS-CUMULATIVE-SAVINGS     PIC S9(16)V99 VALUE ZERO.
014000*    WHOLE-RUPEE VIEW OF THE RUNNING SAVINGS TOTAL - FOR A QUICK
014100*    LOOK IN AN ABEND DUMP.
014200     05  WS-CUMULATIVE-SAVINGS-X REDEFINES WS-CUMULATIVE-SAVINGS
014300                                  PIC S9(18).
014400*
014500 01  CSH-AVERAGE-ACCUM.
014600     05  WS-SUM-ANNUAL-INCOME      PIC S9(16)V99 VALUE ZERO.
014700     05  WS-SUM-ANNUAL-EXPENSE     PIC S9(16)V99 VALUE ZERO.
014800     05  WS-SUM-SAVINGS-RATE-PCT   PIC S9(7)V99 VALUE ZERO.
014900     05  WS-AVERAGE-ANNL-INCOME    PIC S9(15)V99.
015000     05  WS-AVERAGE-ANNL-EXPENSE   PIC S9(15)V99.
015100     05  WS-AVERAGE-SAVNGS-RT-PCT  PIC S9(3)V99.
015200*    WHOLE-RUPEE VIEW OF THE INCOME-TOTAL ACCUMULATOR - SAME
015300*    ABEND-DUMP INSPECTION PURPOSE AS ABOVE.
015400     05  WS-SUM-ANNUAL-INCOME-X REDEFINES WS-SUM-ANNUAL-INCOME
015500                                  PIC S9(18).
015600*
015700*-----------------------------------------------------------------
015800* CR1084 - ITEM BUFFER FOR THE PER-ITEM PERCENTAGE-OF-TOTAL
015900*          BREAKDOWN (RULE BELOW RULE 20). 40-LINE CAP IS THE
016000*          SAME PRACTICAL CEILING THE ASSET-ALLOCATION HOLDINGS
016100*          TABLE USES FOR A PIC 9(02) LIST COUNT.
016200*-----------------------------------------------------------------
016300 01  CSH-ITEM-TABLE-CTL.
016400     05  WS-ITEM-TOTAL-CTR         PIC 9(04) COMP VALUE ZERO.
016500     05  WS-ITEM-IDX               PIC 9(04) COMP.
016600 01  CSH-ITEM-TABLE.
016700     05  IT-ENTRY OCCURS 40 TIMES.
016800         10  IT-ITEM-NAME          PIC X(40).
016900         10  IT-ITEM-AMOUNT        PIC S9(13)V99.
017000         10  IT-ITEM-LIST-CODE     PIC X(01).
017100             88  IT-ITEM-IS-INCOME         VALUE 'I'.
017200             88  IT-ITEM-IS-EXPENSE        VALUE 'E'.
017300*
017400 COPY MMCPY01.
017500*-----------------------------------------------------------------
017600 PROCEDURE DIVISION.
017700*-----------------------------------------------------------------
017800 000-CSH-MAIN.
017900*
018000     PERFORM 100-OPEN-FILES.
018100     PERFORM 110-READ-HEADER.
018200     PERFORM 200-SUM-INCOME-ITEMS.
018300     PERFORM 300-SUM-EXPENSE-ITEMS.
018400     PERFORM 400-COMPUTE-CURRENT-METRICS.
018500*
018600     PERFORM 500-PROJECT-YEARS
018700         VARYING WS-YEAR-NUM FROM 1 BY 1
018800         UNTIL WS-YEAR-NUM > IH-PROJECTION-YEARS.
018900*
019000     PERFORM 600-COMPUTE-AVERAGES.
019100     PERFORM 650-WRITE-ITEM-PERCENTAGES.
019200     PERFORM 700-WRITE-SUMMARY.
019300     PERFORM 900-CLOSE-FILES.
019400     STOP RUN.
019500*
019600 100-OPEN-FILES.
019700*
019800     OPEN INPUT CASHFLOW-INPUT.
019900     OPEN OUTPUT CASHFLOW-YEARLY-OUT.
020000*
020100 110-READ-HEADER.
020200*
020300     READ CASHFLOW-INPUT INTO CASHFLOW-HEADER-REC.
020400*
020500*-----------------------------------------------------------------
020600* 200-SUM-INCOME-ITEMS -- ONE CASHFLOW-ITEM-REC PER INCOME LINE.
020700*-----------------------------------------------------------------
020800 200-SUM-INCOME-ITEMS.
020900*
021000     PERFORM 210-READ-INCOME-ITEM
021100         IH-INCOME-COUNT TIMES.
021200*
021300 210-READ-INCOME-ITEM.
021400*
021500     READ CASHFLOW-INPUT INTO CASHFLOW-ITEM-REC.
021600     ADD II-MONTHLY-AMOUNT TO WS-MONTHLY-INCOME.
021700     ADD 1 TO WS-ITEM-TOTAL-CTR.
021800     MOVE II-ITEM-NAME    TO IT-ITEM-NAME (WS-ITEM-TOTAL-CTR).
021900     MOVE II-MONTHLY-AMOUNT TO IT-ITEM-AMOUNT (WS-ITEM-TOTAL-CTR).
022000     MOVE 'I'             TO IT-ITEM-LIST-CODE (WS-ITEM-TOTAL-CTR).
022100*
022200*-----------------------------------------------------------------
022300* 300-SUM-EXPENSE-ITEMS -- ONE CASHFLOW-ITEM-REC PER EXPENSE
022400*                          LINE.
022500*-----------------------------------------------------------------
022600 300-SUM-EXPENSE-ITEMS.
022700*
022800     PERFORM 310-READ-EXPENSE-ITEM
022900         IH-EXPENSE-COUNT TIMES.
023000*
023100 310-READ-EXPENSE-ITEM.
023200*
023300     READ CASHFLOW-INPUT INTO CASHFLOW-ITEM-REC.
023400     ADD II-MONTHLY-AMOUNT TO WS-MONTHLY-EXPENSE.
023500     ADD 1 TO WS-ITEM-TOTAL-CTR.
023600     MOVE II-ITEM-NAME    TO IT-ITEM-NAME (WS-ITEM-TOTAL-CTR).
023700     MOVE II-MONTHLY-AMOUNT TO IT-ITEM-AMOUNT (WS-ITEM-TOTAL-CTR).
023800     MOVE 'E'             TO IT-ITEM-LIST-CODE (WS-ITEM-TOTAL-CTR).
023900*
024000*-----------------------------------------------------------------
024100* 400-COMPUTE-CURRENT-METRICS -- RULE 19: GUARD THE SAVINGS-RATE
024200*                                DIVIDE AGAINST ZERO INCOME.
024300*-----------------------------------------------------------------
024400 400-COMPUTE-CURRENT-METRICS.
024500*
024600     COMPUTE WS-NET-CASHFLOW =
024700         WS-MONTHLY-INCOME - WS-MONTHLY-EXPENSE.
024800     IF WS-MONTHLY-INCOME = ZERO
024900         MOVE ZERO TO WS-SAVINGS-RATE-PCT
025000     ELSE
025100         COMPUTE WS-SAVINGS-RATE-PCT ROUNDED =
025200             (WS-NET-CASHFLOW * 100) / WS-MONTHLY-INCOME
025300     END-IF.
025400     MOVE WS-MONTHLY-INCOME      TO WS-CURR-MONTHLY-INCOME.
025500     MOVE WS-MONTHLY-EXPENSE     TO WS-CURR-MONTHLY-EXPENSE.
025600     MOVE WS-NET-CASHFLOW        TO WS-CURR-NET-CASHFLOW.
025700     MOVE WS-SAVINGS-RATE-PCT    TO WS-CURR-SAVNGS-RT-PCT.
025800*
025900     COMPUTE WS-INCOME-GROWTH-FACTOR ROUNDED =
026000         1 + (IH-INCOME-GROWTH-PCT / 100).
026100     COMPUTE WS-EXPENSE-GROWTH-FACTOR ROUNDED =
026200         1 + (IH-EXPENSE-GROWTH-PCT / 100).
026300*
026400*-----------------------------------------------------------------
026500* 500-PROJECT-YEARS -- RULE 4, 20: GROW EACH SIDE AFTER WRITING
026600*                       THE YEAR'S ROW.
026700*-----------------------------------------------------------------
026800 500-PROJECT-YEARS.
026900*
027000     COMPUTE WS-ANNUAL-INCOME  = WS-MONTHLY-INCOME * 12.
027100     COMPUTE WS-ANNUAL-EXPENSE = WS-MONTHLY-EXPENSE * 12.
027200     COMPUTE WS-ANNUAL-SAVINGS =
027300         WS-ANNUAL-INCOME - WS-ANNUAL-EXPENSE.
027400     ADD WS-ANNUAL-SAVINGS TO WS-CUMULATIVE-SAVINGS.
027500*
027600     PERFORM 510-WRITE-YEARLY-ROW.
027700*
027800     ADD WS-ANNUAL-INCOME     TO WS-SUM-ANNUAL-INCOME.
027900     ADD WS-ANNUAL-EXPENSE    TO WS-SUM-ANNUAL-EXPENSE.
028000     ADD WS-SAVINGS-RATE-PCT  TO WS-SUM-SAVINGS-RATE-PCT.
028100*
028200     COMPUTE WS-MONTHLY-INCOME ROUNDED =
028300         WS-MONTHLY-INCOME * WS-INCOME-GROWTH-FACTOR.
028400     COMPUTE WS-MONTHLY-EXPENSE ROUNDED =
028500         WS-MONTHLY-EXPENSE * WS-EXPENSE-GROWTH-FACTOR.
028600     COMPUTE WS-NET-CASHFLOW =
028700         WS-MONTHLY-INCOME - WS-MONTHLY-EXPENSE.
028800     IF WS-MONTHLY-INCOME = ZERO
028900         MOVE ZERO TO WS-SAVINGS-RATE-PCT
029000     ELSE
029100         COMPUTE WS-SAVINGS-RATE-PCT ROUNDED =
029200             (WS-NET-CASHFLOW * 100) / WS-MONTHLY-INCOME
029300     END-IF.
029400*
029500 510-WRITE-YEARLY-ROW.
029600*
029700     MOVE 'D'                    TO OY-ROW-TYPE.
029800     MOVE WS-YEAR-NUM            TO OY-YEAR-NUM.
029900     COMPUTE OY-MONTHLY-INCOME   = WS-ANNUAL-INCOME / 12.
030000     COMPUTE OY-MONTHLY-EXPENSE  = WS-ANNUAL-EXPENSE / 12.
030100     COMPUTE OY-MONTHLY-NET-CASHFLOW =
030200         OY-MONTHLY-INCOME - OY-MONTHLY-EXPENSE.
030300     MOVE WS-ANNUAL-INCOME       TO OY-ANNUAL-INCOME.
030400     MOVE WS-ANNUAL-EXPENSE      TO OY-ANNUAL-EXPENSE.
030500     MOVE WS-ANNUAL-SAVINGS      TO OY-ANNUAL-SAVINGS.
030600     MOVE WS-SAVINGS-RATE-PCT    TO OY-SAVINGS-RATE-PCT.
030700     MOVE WS-CUMULATIVE-SAVINGS  TO OY-CUMULATIVE-SAVINGS.
030800     PERFORM 800-ZERO-SUMMARY-FIELDS.
030900     WRITE CASHFLOW-YEARLY-OUT-REC.
031000*
031100*-----------------------------------------------------------------
031200* 600-COMPUTE-AVERAGES -- RULE 5: ARITHMETIC MEAN OVER THE
031300*                         PROJECTION-YEARS YEARLY ROWS.
031400*-----------------------------------------------------------------
031500 600-COMPUTE-AVERAGES.
031600*
031700     IF IH-PROJECTION-YEARS = ZERO
031800         MOVE ZERO TO WS-AVERAGE-ANNL-INCOME
031900                      WS-AVERAGE-ANNL-EXPENSE
032000                      WS-AVERAGE-SAVNGS-RT-PCT
032100     ELSE
032200         COMPUTE WS-AVERAGE-ANNL-INCOME ROUNDED =
032300             WS-SUM-ANNUAL-INCOME / IH-PROJECTION-YEARS
032400         COMPUTE WS-AVERAGE-ANNL-EXPENSE ROUNDED =
032500             WS-SUM-ANNUAL-EXPENSE / IH-PROJECTION-YEARS
032600         COMPUTE WS-AVERAGE-SAVNGS-RT-PCT ROUNDED =
032700             WS-SUM-SAVINGS-RATE-PCT / IH-PROJECTION-YEARS
032800     END-IF.
032900*
033000*-----------------------------------------------------------------
033100* 650-WRITE-ITEM-PERCENTAGES -- CR1084/RULE 6 (CASHFLOW): ONE 'P'
033200*                               ROW PER INCOME/EXPENSE ITEM, SHARE
033300*                               OF ITS OWN LIST'S CURRENT TOTAL.
033400*-----------------------------------------------------------------
033500 650-WRITE-ITEM-PERCENTAGES.
033600*
033700     PERFORM 660-WRITE-ONE-ITEM-PCT-ROW
033800         VARYING WS-ITEM-IDX FROM 1 BY 1
033900         UNTIL WS-ITEM-IDX > WS-ITEM-TOTAL-CTR.
034000*
034100 660-WRITE-ONE-ITEM-PCT-ROW.
034200*
034300     MOVE 'P'                    TO OY-ROW-TYPE.
034400     MOVE ZERO                   TO OY-YEAR-NUM
034500                                     OY-MONTHLY-INCOME
034600                                     OY-MONTHLY-EXPENSE
034700                                     OY-MONTHLY-NET-CASHFLOW
034800                                     OY-ANNUAL-INCOME
034900                                     OY-ANNUAL-EXPENSE
035000                                     OY-ANNUAL-SAVINGS
035100                                     OY-SAVINGS-RATE-PCT
035200                                     OY-CUMULATIVE-SAVINGS.
035300     PERFORM 800-ZERO-SUMMARY-FIELDS.
035400     MOVE IT-ITEM-NAME (WS-ITEM-IDX)      TO OY-ITEM-NAME.
035500     MOVE IT-ITEM-LIST-CODE (WS-ITEM-IDX) TO OY-ITEM-LIST-CODE.
035600     IF IT-ITEM-IS-INCOME (WS-ITEM-IDX)
035700         IF WS-CURR-MONTHLY-INCOME = ZERO
035800             MOVE ZERO TO OY-ITEM-PCT-OF-TOTAL
035900         ELSE
036000             COMPUTE OY-ITEM-PCT-OF-TOTAL ROUNDED =
036100                 (IT-ITEM-AMOUNT (WS-ITEM-IDX) * 100)
036200                     / WS-CURR-MONTHLY-INCOME
036300         END-IF
036400     ELSE
036500         IF WS-CURR-MONTHLY-EXPENSE = ZERO
036600             MOVE ZERO TO OY-ITEM-PCT-OF-TOTAL
036700         ELSE
036800             COMPUTE OY-ITEM-PCT-OF-TOTAL ROUNDED =
036900                 (IT-ITEM-AMOUNT (WS-ITEM-IDX) * 100)
037000                     / WS-CURR-MONTHLY-EXPENSE
037100         END-IF
037200     END-IF.
037300     WRITE CASHFLOW-YEARLY-OUT-REC.
037400*
037500*-----------------------------------------------------------------
037600* 700-WRITE-SUMMARY -- RULE 5.
037700*-----------------------------------------------------------------
037800 700-WRITE-SUMMARY.
037900*
038000     MOVE 'S'                    TO OY-ROW-TYPE.
038100     MOVE ZERO                   TO OY-YEAR-NUM
038200                                     OY-MONTHLY-INCOME
038300                                     OY-MONTHLY-EXPENSE
038400                                     OY-MONTHLY-NET-CASHFLOW
038500                                     OY-ANNUAL-INCOME
038600                                     OY-ANNUAL-EXPENSE
038700                                     OY-ANNUAL-SAVINGS
038800                                     OY-SAVINGS-RATE-PCT
038900                                     OY-CUMULATIVE-SAVINGS.
039000     MOVE WS-CURR-MONTHLY-INCOME TO OY-CURRENT-MTHLY-INCOME.
039100     MOVE WS-CURR-MONTHLY-EXPENSE TO OY-CURRENT-MTHLY-EXPENSE.
039200     MOVE WS-CURR-NET-CASHFLOW   TO OY-CURRENT-NET-CASHFLOW.
039300     MOVE WS-CURR-SAVNGS-RT-PCT  TO OY-CURRENT-SAVNGS-RT-PCT.
039400     MOVE WS-AVERAGE-ANNL-INCOME TO OY-AVERAGE-ANNL-INCOME.
039500     MOVE WS-AVERAGE-ANNL-EXPENSE TO OY-AVERAGE-ANNL-EXPENSE.
039600     MOVE WS-CUMULATIVE-SAVINGS  TO OY-TOTAL-SAVNGS-OVR-PRD.
039700     MOVE WS-AVERAGE-SAVNGS-RT-PCT TO OY-AVERAGE-SAVNGS-RT-PCT.
039800     MOVE SPACES                 TO OY-ITEM-NAME
039900                                     OY-ITEM-LIST-CODE.
040000     MOVE ZERO                   TO OY-ITEM-PCT-OF-TOTAL.
040100     WRITE CASHFLOW-YEARLY-OUT-REC.
040200*
040300*-----------------------------------------------------------------
040400* 800-ZERO-SUMMARY-FIELDS -- THE SUMMARY-ONLY COLUMNS ARE BLANK
040500*                            ZERO ON EVERY DETAIL ROW.
040600*-----------------------------------------------------------------
040700 800-ZERO-SUMMARY-FIELDS.
040800*
040900     MOVE ZERO TO OY-CURRENT-MTHLY-INCOME
041000                  OY-CURRENT-MTHLY-EXPENSE
041100                  OY-CURRENT-NET-CASHFLOW
041200                  OY-CURRENT-SAVNGS-RT-PCT
041300                  OY-AVERAGE-ANNL-INCOME
041400                  OY-AVERAGE-ANNL-EXPENSE
041500                  OY-TOTAL-SAVNGS-OVR-PRD
041600                  OY-AVERAGE-SAVNGS-RT-PCT
041700                  OY-ITEM-PCT-OF-TOTAL.
041800     MOVE SPACES TO OY-ITEM-NAME
041900                    OY-ITEM-LIST-CODE.
042000 900-CLOSE-FILES.
042100*
042200     CLOSE CASHFLOW-INPUT.
042300     CLOSE CASHFLOW-YEARLY-OUT.
042400*
042500 END PROGRAM MM040CSH.
