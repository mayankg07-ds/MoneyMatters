000100******************************************************************
000200* Author: SANDEEP PRAJAPATI
000300* Date: 02-06-1988
000400* Purpose: ASSET ALLOCATION REBALANCING. COMPARES THE CLIENT'S
000500*        : CURRENT HOLDINGS BY ASSET CLASS AGAINST THEIR TARGET
000600*        : MIX AND WORKS OUT HOW MUCH TO BUY OR SELL OF EACH
000700*        : CLASS TO BRING THE PORTFOLIO BACK INTO BALANCE.
000800* Tectonics: COBC
000900******************************************************************
001000*-----------------------------------------------------------------
001100 IDENTIFICATION DIVISION.
001200*-----------------------------------------------------------------
001300 PROGRAM-ID. MM050AAL.
001400 AUTHOR. SANDEEP PRAJAPATI.
001500 INSTALLATION. INVENUTRE GROWTH AND SECURITIES - BATCH SYSTEMS.
001600 DATE-WRITTEN. 06-02-1988.
001700 DATE-COMPILED.
001800 SECURITY. UNCLASSIFIED - BATCH FINANCIAL CALCULATION.
001900*-----------------------------------------------------------------
002000* CHANGE LOG
002100*-----------------------------------------------------------------
002200* 06-02-1988  SRP  CR1006  ORIGINAL DRIFT-PERCENT REPORT, NO
002300*                          BUY/SELL RUPEE AMOUNTS.
002400* 07-14-1988  SRP  CR1025  ADDED THE ACTION-CODE/ACTION-AMOUNT
002500*                          COLUMNS AND THE FRESH-INVESTMENT
002600*                          INPUT FIELD.
002700* 02-08-1999  SRP  Y2K     NO DATE FIELDS ARE CARRIED IN THIS
002800*                          PROGRAM - Y2K REVIEW PASSED WITH NO
002900*                          CHANGES REQUIRED.
003000* 01-11-2021  SRP  CR1041  HOLDING-TABLE LOOKUP NOW FALLS
003100*                          THROUGH TO CURRENT-VALUE = ZERO
003200*                          RATHER THAN ABENDING WHEN A TARGET
003300*                          NAMES AN ASSET CLASS WITH NO HOLDING.
003400* 09-30-2021  SRP  CR1066  TIGHTENED THE BALANCED-PORTFOLIO
003500*                          CHECK TO A STRICT < 1.00 COMPARE
003600*                          (RULE 23) AFTER AN AUDIT FINDING ON A
003700*                          PORTFOLIO SITTING EXACTLY AT 1.00.
003800*-----------------------------------------------------------------
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT ASSET-ALLOC-INPUT ASSIGN TO AALIN
004550         ORGANIZATION IS LINE SEQUENTIAL
004600         ACCESS IS SEQUENTIAL
004700         FILE STATUS IS WS-AALIN-STATUS.
004800*
004900     SELECT ASSET-ANALYSIS-OUT ASSIGN TO AALOUT
004950         ORGANIZATION IS LINE SEQUENTIAL
005000         ACCESS IS SEQUENTIAL
005100         FILE STATUS IS WS-AALOUT-STATUS.
005200*-----------------------------------------------------------------
005300 DATA DIVISION.
005400*-----------------------------------------------------------------
005500 FILE SECTION.
005600*
005700 FD  ASSET-ALLOC-INPUT RECORDING MODE F.
005800 01  ALLOC-HEADER-REC.
005900     05  IH-HOLDING-COUNT          PIC 9(02).
006000     05  IH-TARGET-COUNT           PIC 9(02).
006100     05  IH-FRESH-INVESTMENT       PIC S9(15)V99.
006200     05  FILLER                    PIC X(21).
006300 01  ALLOC-HOLDING-REC.
006400     05  IHH-ASSET-NAME            PIC X(20).
006500     05  IHH-CURRENT-VALUE         PIC S9(15)V99.
006600     05  FILLER                    PIC X(23).
006700 01  ALLOC-TARGET-REC.
006800     05  IHT-ASSET-NAME            PIC X(20).
006900     05  IHT-TARGET-PCT            PIC S9(3)V99.
007000     05  FILLER                    PIC X(38).
007100*
007200 FD  ASSET-ANALYSIS-OUT RECORDING MODE F.
007300 01  ASSET-ANALYSIS-OUT-REC.
007400     05  OA-ROW-TYPE               PIC X(01).
007500         88  OA-ROW-IS-DETAIL              VALUE 'D'.
007600         88  OA-ROW-IS-SUMMARY             VALUE 'S'.
007700     05  OA-ASSET-NAME             PIC X(20).
007800     05  OA-CURRENT-VALUE          PIC S9(15)V99.
007900     05  OA-CURRENT-PCT            PIC S9(3)V99.
008000     05  OA-TARGET-PCT             PIC S9(3)V99.
008100     05  OA-DRIFT-PCT              PIC S9(3)V99.
008200     05  OA-TARGET-VALUE           PIC S9(15)V99.
008300     05  OA-ADJUSTMENT-NEEDED      PIC S9(15)V99.
008400     05  OA-ACTION-CODE            PIC X(04).
008500     05  OA-ACTION-AMOUNT          PIC S9(15)V99.
008600     05  OA-TOTAL-PORTFOLIO-VALUE  PIC S9(15)V99.
008700     05  OA-TOTAL-BUY-AMOUNT       PIC S9(15)V99.
008800     05  OA-TOTAL-SELL-AMOUNT      PIC S9(15)V99.
008900     05  OA-IS-BALANCED-FLAG       PIC X(01).
009000     05  FILLER                    PIC X(10).
009100*-----------------------------------------------------------------
009200 WORKING-STORAGE SECTION.
009300*
009400 01  WS-FILE-STATUSES.
009500     05  WS-AALIN-STATUS           PIC X(02) VALUE SPACES.
009600     05  WS-AALOUT-STATUS          PIC X(02) VALUE SPACES.
009700*
009800 01  SWITCHES.
009900     05  ALC-BALANCED-SWITCH       PIC X VALUE 'Y'.
010000         88  ALC-PORTFOLIO-BALANCED       VALUE 'Y'.
010100*
010200 01  ALC-HOLDING-TABLE-CTL.
010300     05  WS-HOLDING-CTR            PIC 9(02) COMP.
010400     05  WS-TARGET-CTR             PIC 9(02) COMP.
010500     05  WS-HOLD-IDX               PIC 9(02) COMP.
010600 01  ALC-HOLDING-TABLE.
010700     05  HT-ENTRY OCCURS 20 TIMES
010800                  INDEXED BY HT-IDX.
010900         10  HT-ASSET-NAME         PIC X(20).
011000         10  HT-CURRENT-VALUE      PIC S9(15)V99.
011100*
011200 01  ALC-PORTFOLIO-FIELDS.
011300     05  WS-TOTAL-PORTFOLIO-VALUE PIC S9(15)V99 VALUE ZERO.
011400*    WHOLE-RUPEE VIEW OF THE PORTFOLIO TOTAL - FOR A QUICK LOOK
011500*    IN AN ABEND DUMP.
011600     05  WS-TOTAL-PORTFOLIO-VAL-X REDEFINES
011700         WS-TOTAL-PORTFOLIO-VALUE PIC S9(17).
011800*
011900 01  ALC-RUN-TOTALS.
012000     05  WS-TOTAL-BUY-AMOUNT       PIC S9(15)V99 VALUE ZERO.
012100     05  WS-TOTAL-SELL-AMOUNT      PIC S9(15)V99 VALUE ZERO.
012200*    WHOLE-RUPEE VIEW OF THE BUY-SIDE RUN TOTAL - SAME ABEND-
012300*    DUMP INSPECTION PURPOSE AS ABOVE.
012400     05  WS-TOTAL-BUY-AMOUNT-X REDEFINES WS-TOTAL-BUY-AMOUNT
012500                                  PIC S9(17).
012510*    WHOLE-RUPEE VIEW OF THE SELL-SIDE RUN TOTAL - SAME ABEND-
012520*    DUMP INSPECTION PURPOSE.
012530     05  WS-TOTAL-SELL-AMOUNT-X REDEFINES WS-TOTAL-SELL-AMOUNT
012540                                  PIC S9(17).
012600*
012700 01  ALC-ROW-FIELDS.
012800     05  WS-CURRENT-VALUE          PIC S9(15)V99.
012900     05  WS-CURRENT-PCT            PIC S9(3)V99.
013000     05  WS-DRIFT-PCT              PIC S9(3)V99.
013100     05  WS-TARGET-VALUE           PIC S9(15)V99.
013200     05  WS-ADJUSTMENT-NEEDED      PIC S9(15)V99.
013300     05  WS-ACTION-CODE            PIC X(04).
013400     05  WS-ACTION-AMOUNT          PIC S9(15)V99.
013500     05  WS-ABS-DRIFT-PCT          PIC S9(3)V99.
013600*
013700 COPY MMCPY01.
013800*-----------------------------------------------------------------
013900 PROCEDURE DIVISION.
014000*-----------------------------------------------------------------
014100 000-ALLOC-MAIN.
014200*
014300     PERFORM 100-OPEN-FILES.
014400     PERFORM 110-READ-HEADER.
014500     PERFORM 200-LOAD-HOLDINGS-TABLE.
014600     PERFORM 250-COMPUTE-PORTFOLIO-VALUE.
014700     PERFORM 300-PROCESS-TARGETS.
014800     PERFORM 500-WRITE-SUMMARY.
014900     PERFORM 900-CLOSE-FILES.
015000     STOP RUN.
015100*
015200 100-OPEN-FILES.
015300*
015400     OPEN INPUT ASSET-ALLOC-INPUT.
015500     OPEN OUTPUT ASSET-ANALYSIS-OUT.
015600*
015700 110-READ-HEADER.
015800*
015900     READ ASSET-ALLOC-INPUT INTO ALLOC-HEADER-REC.
016000*
016100*-----------------------------------------------------------------
016200* 200-LOAD-HOLDINGS-TABLE -- ONE ALLOC-HOLDING-REC PER HOLDING,
016300*                            BUFFERED SO 410-LOOKUP-HOLDING CAN
016400*                            MATCH A TARGET NAME AGAINST IT.
016500*-----------------------------------------------------------------
016600 200-LOAD-HOLDINGS-TABLE.
016700*
016800     PERFORM 210-LOAD-ONE-HOLDING
016900         VARYING WS-HOLDING-CTR FROM 1 BY 1
017000         UNTIL WS-HOLDING-CTR > IH-HOLDING-COUNT.
017100*
017200 210-LOAD-ONE-HOLDING.
017300*
017400     READ ASSET-ALLOC-INPUT INTO ALLOC-HOLDING-REC.
017500     MOVE IHH-ASSET-NAME    TO HT-ASSET-NAME (WS-HOLDING-CTR).
017600     MOVE IHH-CURRENT-VALUE TO HT-CURRENT-VALUE (WS-HOLDING-CTR).
017700*
017800*-----------------------------------------------------------------
017900* 250-COMPUTE-PORTFOLIO-VALUE -- RULE: SUM OF HOLDINGS PLUS ANY
018000*                                FRESH CASH TO BE INVESTED NOW.
018100*-----------------------------------------------------------------
018200 250-COMPUTE-PORTFOLIO-VALUE.
018300*
018400     MOVE ZERO TO WS-TOTAL-PORTFOLIO-VALUE.
018500     PERFORM 260-ADD-ONE-HOLDING
018600         VARYING WS-HOLD-IDX FROM 1 BY 1
018700         UNTIL WS-HOLD-IDX > IH-HOLDING-COUNT.
018800     ADD IH-FRESH-INVESTMENT TO WS-TOTAL-PORTFOLIO-VALUE.
018900*
019000 260-ADD-ONE-HOLDING.
019100*
019200     ADD HT-CURRENT-VALUE (WS-HOLD-IDX)
019300         TO WS-TOTAL-PORTFOLIO-VALUE.
019400*
019500*-----------------------------------------------------------------
019600* 300-PROCESS-TARGETS -- RULE 21-23: ONE ASSET-TARGET ROW IN,
019700*                         ONE ASSET-ANALYSIS-ROW OUT.
019800*-----------------------------------------------------------------
019900 300-PROCESS-TARGETS.
020000*
020100     PERFORM 310-PROCESS-ONE-TARGET
020200         VARYING WS-TARGET-CTR FROM 1 BY 1
020300         UNTIL WS-TARGET-CTR > IH-TARGET-COUNT.
020400*
020500 310-PROCESS-ONE-TARGET.
020600*
020700     READ ASSET-ALLOC-INPUT INTO ALLOC-TARGET-REC.
020800     PERFORM 320-LOOKUP-HOLDING.
020900*
021000     IF WS-TOTAL-PORTFOLIO-VALUE = ZERO
021100         MOVE ZERO TO WS-CURRENT-PCT
021200     ELSE
021300         COMPUTE WS-CURRENT-PCT ROUNDED =
021400             (WS-CURRENT-VALUE * 100) / WS-TOTAL-PORTFOLIO-VALUE
021500     END-IF.
021600*
021700     COMPUTE WS-DRIFT-PCT = WS-CURRENT-PCT - IHT-TARGET-PCT.
021800     COMPUTE WS-TARGET-VALUE ROUNDED =
021900         WS-TOTAL-PORTFOLIO-VALUE * IHT-TARGET-PCT / 100.
022000     COMPUTE WS-ADJUSTMENT-NEEDED =
022100         WS-TARGET-VALUE - WS-CURRENT-VALUE.
022200*
022300     PERFORM 330-SET-ACTION-CODE.
022400     PERFORM 340-CHECK-BALANCED.
022500     PERFORM 350-WRITE-ANALYSIS-ROW.
022600*
022700*-----------------------------------------------------------------
022800* 320-LOOKUP-HOLDING -- RULE: NO MATCHING HOLDING MEANS A
023000*                       CURRENT-VALUE OF ZERO, NOT AN ABEND
023100*                       (CR1041).
023200*-----------------------------------------------------------------
023300 320-LOOKUP-HOLDING.
023400*
023500     MOVE ZERO TO WS-CURRENT-VALUE.
023600     SET HT-IDX TO 1.
023700     SEARCH HT-ENTRY
023800         AT END
023900             MOVE ZERO TO WS-CURRENT-VALUE
024000         WHEN HT-ASSET-NAME (HT-IDX) = IHT-ASSET-NAME
024100             MOVE HT-CURRENT-VALUE (HT-IDX) TO WS-CURRENT-VALUE
024200     END-SEARCH.
024300*
024400*-----------------------------------------------------------------
024500* 330-SET-ACTION-CODE -- RULE 22: BUY/SELL/HOLD ON THE RUPEE-100
024600*                        THRESHOLD, ACTION-AMOUNT FORCED TO ZERO
024700*                        ON HOLD.
024800*-----------------------------------------------------------------
024900 330-SET-ACTION-CODE.
025000*
025100     IF WS-ADJUSTMENT-NEEDED > 100
025200         MOVE 'BUY '             TO WS-ACTION-CODE
025300         MOVE WS-ADJUSTMENT-NEEDED TO WS-ACTION-AMOUNT
025400     ELSE
025500         IF WS-ADJUSTMENT-NEEDED < -100
025600             MOVE 'SELL'         TO WS-ACTION-CODE
025700             COMPUTE WS-ACTION-AMOUNT = 0 - WS-ADJUSTMENT-NEEDED
025800         ELSE
025900             MOVE 'HOLD'         TO WS-ACTION-CODE
026000             MOVE ZERO           TO WS-ACTION-AMOUNT
026100         END-IF
026200     END-IF.
026300*
026400     IF WS-ACTION-CODE = 'BUY '
026500         ADD WS-ACTION-AMOUNT TO WS-TOTAL-BUY-AMOUNT
026600     END-IF.
026700     IF WS-ACTION-CODE = 'SELL'
026800         ADD WS-ACTION-AMOUNT TO WS-TOTAL-SELL-AMOUNT
026900     END-IF.
027000*
027100*-----------------------------------------------------------------
027200* 340-CHECK-BALANCED -- RULE 23: STRICTLY < 1.00, NOT <=.
027300*-----------------------------------------------------------------
027400 340-CHECK-BALANCED.
027500*
027600     IF WS-DRIFT-PCT < ZERO
027700         COMPUTE WS-ABS-DRIFT-PCT = 0 - WS-DRIFT-PCT
027800     ELSE
027900         MOVE WS-DRIFT-PCT TO WS-ABS-DRIFT-PCT
028000     END-IF.
028100*
028200     IF WS-ABS-DRIFT-PCT NOT < 1.00
028300         MOVE 'N' TO ALC-BALANCED-SWITCH
028400     END-IF.
028500*
028600 350-WRITE-ANALYSIS-ROW.
028700*
028800     MOVE 'D'                    TO OA-ROW-TYPE.
028900     MOVE IHT-ASSET-NAME         TO OA-ASSET-NAME.
029000     MOVE WS-CURRENT-VALUE       TO OA-CURRENT-VALUE.
029100     MOVE WS-CURRENT-PCT         TO OA-CURRENT-PCT.
029200     MOVE IHT-TARGET-PCT         TO OA-TARGET-PCT.
029300     MOVE WS-DRIFT-PCT           TO OA-DRIFT-PCT.
029400     MOVE WS-TARGET-VALUE        TO OA-TARGET-VALUE.
029500     MOVE WS-ADJUSTMENT-NEEDED   TO OA-ADJUSTMENT-NEEDED.
029600     MOVE WS-ACTION-CODE         TO OA-ACTION-CODE.
029700     MOVE WS-ACTION-AMOUNT       TO OA-ACTION-AMOUNT.
029800     PERFORM 800-ZERO-SUMMARY-FIELDS.
029900     WRITE ASSET-ANALYSIS-OUT-REC.
030000*
030100*-----------------------------------------------------------------
030200* 500-WRITE-SUMMARY -- THE CONTROL-BREAK TOTAL LINE, WRITTEN
030300*                      LAST TO ASSET-ANALYSIS-OUT.
030400*-----------------------------------------------------------------
030500 500-WRITE-SUMMARY.
030600*
030700     MOVE 'S'                    TO OA-ROW-TYPE.
030800     MOVE SPACES                 TO OA-ASSET-NAME
030900                                     OA-ACTION-CODE.
031000     MOVE ZERO                   TO OA-CURRENT-VALUE
031100                                     OA-CURRENT-PCT
031200                                     OA-TARGET-PCT
031300                                     OA-DRIFT-PCT
031400                                     OA-TARGET-VALUE
031500                                     OA-ADJUSTMENT-NEEDED
031600                                     OA-ACTION-AMOUNT.
031700     MOVE WS-TOTAL-PORTFOLIO-VALUE TO OA-TOTAL-PORTFOLIO-VALUE.
031800     MOVE WS-TOTAL-BUY-AMOUNT    TO OA-TOTAL-BUY-AMOUNT.
031900     MOVE WS-TOTAL-SELL-AMOUNT   TO OA-TOTAL-SELL-AMOUNT.
032000     MOVE ALC-BALANCED-SWITCH    TO OA-IS-BALANCED-FLAG.
032100     WRITE ASSET-ANALYSIS-OUT-REC.
032200*
032300*-----------------------------------------------------------------
032400* 800-ZERO-SUMMARY-FIELDS -- THE SUMMARY-ONLY COLUMNS ARE BLANK
032500*                            ZERO ON EVERY DETAIL ROW.
032600*-----------------------------------------------------------------
032700 800-ZERO-SUMMARY-FIELDS.
032800*
032900     MOVE ZERO TO OA-TOTAL-PORTFOLIO-VALUE
033000                  OA-TOTAL-BUY-AMOUNT
033100                  OA-TOTAL-SELL-AMOUNT.
033200     MOVE SPACES TO OA-IS-BALANCED-FLAG.
033300*
033400 900-CLOSE-FILES.
033500*
033600     CLOSE ASSET-ALLOC-INPUT.
033700     CLOSE ASSET-ANALYSIS-OUT.
033800*
033900 END PROGRAM MM050AAL.
