000100******************************************************************
000200* Author: SANDEEP PRAJAPATI
000300* Date: 12-05-1988
000400* Purpose: SHARED TIME-VALUE-OF-MONEY FUNCTION LIBRARY, CALLED BY
000500*        : EVERY INVENUTRE GROWTH AND SECURITIES BATCH CALCULATOR
000600*        : (SIP/SWP/RETIREMENT/CASHFLOW/ASSET-ALLOC) FOR FUTURE
000700*        : VALUE, PRESENT VALUE, EMI, ANNUITY FUTURE VALUE,
000800*        : INFLATION ADJUSTMENT AND PRESENT VALUE OF AN ANNUITY.
000900* Tectonics: COBC
001000******************************************************************
001100*-----------------------------------------------------------------
001200 IDENTIFICATION DIVISION.
001300*-----------------------------------------------------------------
001400 PROGRAM-ID. MM000FM.
001500 AUTHOR. SANDEEP PRAJAPATI.
001600 INSTALLATION. INVENUTRE GROWTH AND SECURITIES - BATCH SYSTEMS.
001700 DATE-WRITTEN. 05-12-1988.
001800 DATE-COMPILED.
001900 SECURITY. UNCLASSIFIED - BATCH FINANCIAL MATH LIBRARY.
002000*-----------------------------------------------------------------
002100* CHANGE LOG
002200*-----------------------------------------------------------------
002300* 05-12-1988  SRP  CR1000  ORIGINAL - FUTURE VALUE, PRESENT VALUE.  CR1000
002400* 05-19-1988  SRP  CR1006  ADDED POWER ROUTINE, 10-DP WORK FIELDS.  CR1006
002500* 06-02-1988  SRP  CR1014  ADDED CALC-EMI FUNCTION CODE.            CR1014
002600* 06-09-1988  SRP  CR1017  ADDED ANNUITY-FUTURE-VALUE FOR SIP.      CR1017
002700* 09-21-1988  SRP  CR1031  ADDED INFLATION-ADJUST, PV-ANNUITY.      CR1031
002800* 09-21-1988  SRP  CR1031  PV-ANNUITY REUSES POWER WITH NEG EXP.    CR1031
002900* 02-08-1999  SRP  Y2K     DATE FIELDS IN THIS MODULE ARE RATES        Y2K
003000*                          AND PERIOD COUNTS ONLY - NO 2-DIGIT
003100*                          YEAR STORAGE. Y2K REVIEW PASSED.            Y2K
003200* 11-14-2002  SRP  CR1044  WIDENED POWER WORK FIELDS TO S9(13)      CR1044
003300*                          AFTER CR1043 OVERFLOWED ON 50-YEAR/      CR1043
003400*                          MONTHLY-COMPOUND SWP SUSTAINABILITY
003500*                          RUNS AT THE TOP OF THE RATE RANGE.
003600* 04-03-2009  SRP  CR1061  RE-VERIFIED HALF-UP ROUNDING ON EVERY    CR1061
003700*                          COMPUTE AFTER AUDIT FINDING AR-2009-12.
003800*-----------------------------------------------------------------
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300*-----------------------------------------------------------------
004400 DATA DIVISION.
004500*-----------------------------------------------------------------
004600 WORKING-STORAGE SECTION.
004700*
004800 01  FM-CALC-WORK.
004900     05  FM-MONTHLY-RATE           PIC S9(3)V9(10).
005000     05  FM-10DP-RATE-DEC          PIC S9(3)V9(10).
005100     05  FM-POWER-BASE             PIC S9(13)V9(10).
005200     05  FM-POWER-RESULT           PIC S9(13)V9(10).
005210*    WHOLE-UNIT VIEW OF THE POWER RESULT - NO DECIMAL ALIGNMENT,
005220*    FOR A QUICK LOOK IN AN ABEND DUMP WHEN A CALLER'S PERIOD
005230*    COUNT LOOKS SUSPICIOUSLY LARGE.
005240     05  FM-POWER-RESULT-X REDEFINES FM-POWER-RESULT
005250                                  PIC S9(23).
005300     05  FM-POWER-EXP              PIC S9(5) COMP.
005400     05  FM-POWER-CTR              PIC S9(5) COMP.
005700     05  FM-NUMERATOR              PIC S9(15)V9(10).
005710*    WHOLE-UNIT VIEW OF THE NUMERATOR - SAME ABEND-DUMP
005720*    INSPECTION PURPOSE AS FM-POWER-RESULT-X ABOVE.
005730     05  FM-NUMERATOR-X REDEFINES FM-NUMERATOR PIC S9(25).
005800     05  FM-DENOMINATOR            PIC S9(15)V9(10).
005810*    WHOLE-UNIT VIEW OF THE DENOMINATOR - SAME ABEND-DUMP
005820*    INSPECTION PURPOSE.
005830     05  FM-DENOMINATOR-X REDEFINES FM-DENOMINATOR PIC S9(25).
005840     05  FILLER                    PIC X(05).
005850*
005860 77  FM-POWER-NEG-SW           PIC X VALUE 'N'.
005870     88  FM-POWER-NEGATIVE              VALUE 'Y'.
005900*-----------------------------------------------------------------
006000 LINKAGE SECTION.
006100*-----------------------------------------------------------------
006200 COPY MMCPY01.
006300*-----------------------------------------------------------------
006400 PROCEDURE DIVISION USING FM-WORK-AREA.
006500*-----------------------------------------------------------------
006600 0000-ENTRY.
006700*
006800     EVALUATE TRUE
006900         WHEN FM-FUTURE-VALUE
007000             PERFORM 1000-FUTURE-VALUE
007100         WHEN FM-PRESENT-VALUE
007200             PERFORM 2000-PRESENT-VALUE
007300         WHEN FM-CALC-EMI
007400             PERFORM 3000-CALC-EMI
007500         WHEN FM-ANNUITY-FUTURE-VALUE
007600             PERFORM 4000-ANNUITY-FUTURE-VALUE
007700         WHEN FM-INFLATION-ADJUST
007800             PERFORM 5000-INFLATION-ADJUST
007900         WHEN FM-PRESENT-VALUE-ANNUITY
008000             PERFORM 6000-PRESENT-VALUE-ANNUITY
008100         WHEN OTHER
008200             MOVE ZERO TO FM-RESULT-AMT
008300     END-EVALUATE.
008400*
008500     GOBACK.
008600*
008700*-----------------------------------------------------------------
008800* 1000-FUTURE-VALUE -- FV = PV * (1+r)**YEARS, R = RATE-PCT/100
008900*-----------------------------------------------------------------
009000 1000-FUTURE-VALUE.
009100*
009200     IF FM-AMOUNT-IN NOT > ZERO OR FM-PERIODS-YEARS-IN < ZERO
009300         MOVE ZERO TO FM-RESULT-AMT
009400     ELSE
009500         PERFORM 7100-PERCENT-TO-DECIMAL
009600         COMPUTE FM-POWER-BASE ROUNDED = 1 + FM-10DP-RATE-DEC
009700         MOVE FM-PERIODS-YEARS-IN TO FM-POWER-EXP
009800         PERFORM 7000-POWER-ROUTINE
009900         COMPUTE FM-RESULT-AMT ROUNDED =
010000             FM-AMOUNT-IN * FM-POWER-RESULT
010100     END-IF.
010200*
010300*-----------------------------------------------------------------
010400* 2000-PRESENT-VALUE -- PV = FV / (1+r)**YEARS
010500*-----------------------------------------------------------------
010600 2000-PRESENT-VALUE.
010700*
010800     IF FM-AMOUNT-IN NOT > ZERO
010900         MOVE ZERO TO FM-RESULT-AMT
011000     ELSE
011100         PERFORM 7100-PERCENT-TO-DECIMAL
011200         COMPUTE FM-POWER-BASE ROUNDED = 1 + FM-10DP-RATE-DEC
011300         MOVE FM-PERIODS-YEARS-IN TO FM-POWER-EXP
011400         PERFORM 7000-POWER-ROUTINE
011500         COMPUTE FM-RESULT-AMT ROUNDED =
011600             FM-AMOUNT-IN / FM-POWER-RESULT
011700     END-IF.
011800*
011900*-----------------------------------------------------------------
012100*-----------------------------------------------------------------
012200 3000-CALC-EMI.
012300*
012400     IF FM-AMOUNT-IN NOT > ZERO OR FM-PERIODS-MONTHS-IN NOT > ZERO
012500         MOVE ZERO TO FM-RESULT-AMT
012600     ELSE
012700         COMPUTE FM-MONTHLY-RATE ROUNDED =
012800             (FM-RATE-PCT-IN / 100) / 12
012900         IF FM-MONTHLY-RATE = ZERO
013000             COMPUTE FM-RESULT-AMT ROUNDED =
013100                 FM-AMOUNT-IN / FM-PERIODS-MONTHS-IN
013200         ELSE
013300             COMPUTE FM-POWER-BASE ROUNDED = 1 + FM-MONTHLY-RATE
013400             MOVE FM-PERIODS-MONTHS-IN TO FM-POWER-EXP
013500             PERFORM 7000-POWER-ROUTINE
013600             COMPUTE FM-NUMERATOR ROUNDED =
013700                 FM-MONTHLY-RATE * FM-POWER-RESULT
013800             COMPUTE FM-DENOMINATOR ROUNDED =
013900                 FM-POWER-RESULT - 1
014000             COMPUTE FM-RESULT-AMT ROUNDED =
014100                 (FM-AMOUNT-IN * FM-NUMERATOR) / FM-DENOMINATOR
014200         END-IF
014300     END-IF.
014400*
014500*-----------------------------------------------------------------
014600* 4000-ANNUITY-FUTURE-VALUE -- SIP MATURITY OF ONE YEAR'S PAYMENTS
014700*-----------------------------------------------------------------
014800 4000-ANNUITY-FUTURE-VALUE.
014900*
015000     COMPUTE FM-MONTHLY-RATE ROUNDED =
015100         (FM-RATE-PCT-IN / 100) / 12.
015200     IF FM-MONTHLY-RATE = ZERO
015300         COMPUTE FM-RESULT-AMT ROUNDED =
015400             FM-AMOUNT-IN * FM-PERIODS-MONTHS-IN
015500     ELSE
015600         COMPUTE FM-POWER-BASE ROUNDED = 1 + FM-MONTHLY-RATE
015700         MOVE FM-PERIODS-MONTHS-IN TO FM-POWER-EXP
015800         PERFORM 7000-POWER-ROUTINE
015900         COMPUTE FM-RESULT-AMT ROUNDED =
016000             FM-AMOUNT-IN * (FM-POWER-RESULT - 1)
016100                 / FM-MONTHLY-RATE
016200     END-IF.
016300*
016400*-----------------------------------------------------------------
016500* 5000-INFLATION-ADJUST -- SAME SHAPE AS FUTURE-VALUE (RULE 7)
016600*-----------------------------------------------------------------
016700 5000-INFLATION-ADJUST.
016800*
016900     PERFORM 1000-FUTURE-VALUE.
017000*
017100*-----------------------------------------------------------------
017200* 6000-PRESENT-VALUE-ANNUITY -- RETIREMENT CORPUS REQUIREMENT
017300*-----------------------------------------------------------------
017400 6000-PRESENT-VALUE-ANNUITY.
017500*
017600     COMPUTE FM-MONTHLY-RATE ROUNDED =
017700         (FM-RATE-PCT-IN / 100) / 12.
017800     IF FM-MONTHLY-RATE = ZERO
017900         COMPUTE FM-RESULT-AMT ROUNDED =
018000             FM-AMOUNT-IN * FM-PERIODS-MONTHS-IN
018100     ELSE
018200         COMPUTE FM-POWER-BASE ROUNDED = 1 + FM-MONTHLY-RATE
018300         COMPUTE FM-POWER-EXP = FM-PERIODS-MONTHS-IN * -1
018400         PERFORM 7000-POWER-ROUTINE
018500         COMPUTE FM-RESULT-AMT ROUNDED =
018600             FM-AMOUNT-IN * (1 - FM-POWER-RESULT)
018700                 / FM-MONTHLY-RATE
018800     END-IF.
018900*
019000*-----------------------------------------------------------------
019100* 7000-POWER-ROUTINE -- FM-POWER-RESULT = FM-POWER-BASE **
019200*                       FM-POWER-EXP, 10-DP, HALF-UP (RULE 2).
019300*-----------------------------------------------------------------
019400 7000-POWER-ROUTINE.
019500*
019600     IF FM-POWER-EXP = ZERO
019700         MOVE 1 TO FM-POWER-RESULT
019800     ELSE
019900         IF FM-POWER-EXP < ZERO
020000             MOVE 'Y' TO FM-POWER-NEG-SW
020100             COMPUTE FM-POWER-CTR = FM-POWER-EXP * -1
020200         ELSE
020300             MOVE 'N' TO FM-POWER-NEG-SW
020400             MOVE FM-POWER-EXP TO FM-POWER-CTR
020500         END-IF
020600         MOVE 1 TO FM-POWER-RESULT
020700         PERFORM 7010-POWER-MULTIPLY FM-POWER-CTR TIMES
020800         IF FM-POWER-NEGATIVE
020900             COMPUTE FM-POWER-RESULT ROUNDED =
021000                 1 / FM-POWER-RESULT
021100         END-IF
021200     END-IF.
021300*
021400 7010-POWER-MULTIPLY.
021500*
021600     COMPUTE FM-POWER-RESULT ROUNDED =
021700         FM-POWER-RESULT * FM-POWER-BASE.
021800*
021900*-----------------------------------------------------------------
022000* 7100-PERCENT-TO-DECIMAL -- RULE 1, 10-DP, HALF-UP.
022100*-----------------------------------------------------------------
022200 7100-PERCENT-TO-DECIMAL.
022300*
022400     COMPUTE FM-10DP-RATE-DEC ROUNDED = FM-RATE-PCT-IN / 100.
022500*
022600 END PROGRAM MM000FM.
